000100*****************************************************************
000200* SLMPROP.CPY
000300* PROPERTY MASTER RECORD LAYOUT -- RENTAL PORTFOLIO SYSTEM.
000400* SHARED BY SLMPVAL, SLMOWNR, SLMVAC AND SLMTRPT.
000500* ONE 01-LEVEL RECORD, SLMP-REC, PER PROPERTY ON FILE.
000600*****************************************************************
000700*
000800* CHANGE LOG
000900*   02/11/97  AL   ORIGINAL CUT -- PULLED OFF THE PROPERTY        CH000100
001000*                  CARD LAYOUT FROM THE OLD SLUM-1 SYSTEM.        CH000100
001100*   09/03/97  AL   ADDED VACANCY-IND 88-LEVELS FOR THE VACANT     CH000200
001200*                  PROPERTIES REPORT.                             CH000200
001300*   01/14/99  DW   Y2K -- LAST-PAYMENT-DATE CONFIRMED CCYYMMDD    CH000300
001400*                  ALREADY, NO WINDOWING NEEDED HERE.             CH000300
001500*   06/02/01  AL   REQ 4471 -- ADDED CITY-CODE 88-LEVELS SO THE   CH000400
001600*                  VALIDATOR STOPS HARD-CODING THE CITY LIST.     CH000400
001700*   08/09/26  JT   REQ 5545 -- RENTAL-FEE LEFT ZONED SINCE THE    CH000500
001800*                  SLUM-1 CONVERSION, EVERY OTHER DOLLAR FIELD   CH000500
001900*                  ON THIS SHOP'S MASTERS IS PACKED.  SWITCHED   CH000500
002000*                  TO COMP-3, RECORD SHRANK 112 TO 108.           CH000500
002100*   08/09/26  JT   REQ 5546 -- DROPPED SLMP-LP-DATE-R, NOTHING    CH000600
002200*                  EVER READ THE CENT/YEAR/MONTH/DAY BREAKOUT --  CH000600
002300*                  NO PROGRAM ON THIS STREAM BREAKS DOWN THE      CH000600
002400*                  LAST-PAYMENT-DATE.  DEAD ALIAS, NOT A VIEW.    CH000600
002500*
002600 01  SLMP-REC.
002700     05  SLMP-PROPERTY-ID          PIC 9(6).
002800     05  SLMP-PROPERTY-TYPE        PIC X(1).
002900         88  SLMP-VALID-TYPE       VALUE 'A' 'S' 'V'.
003000         88  SLMP-TYPE-APARTMENT   VALUE 'A'.
003100         88  SLMP-TYPE-SINGLE-FAM  VALUE 'S'.
003200         88  SLMP-TYPE-VACANT-LAND VALUE 'V'.
003300     05  SLMP-CITY-CODE            PIC X(3).
003400         88  SLMP-VALID-CITY       VALUE 'ABQ' 'SAF' 'ROW'.
003500     05  SLMP-STREET-ADDRESS       PIC X(40).
003600     05  SLMP-STATE                PIC X(2).
003700     05  SLMP-ZIP-CODE             PIC X(5).
003800     05  SLMP-ROOM-COUNT           PIC 9(1).
003900     05  SLMP-BATH-COUNT           PIC 9(1).
004000     05  SLMP-GARAGE-COUNT         PIC 9(1).
004100     05  SLMP-HOME-FOOTAGE         PIC 9(5).
004200     05  SLMP-FRONT-YARD-FOOTAGE   PIC 9(5).
004300     05  SLMP-BACK-YARD-FOOTAGE    PIC 9(5).
004400     05  SLMP-NUM-TENANTS          PIC 9(2).
004500     05  SLMP-RENTAL-FEE           PIC S9(7)V9(2) COMP-3.
004600     05  SLMP-LAST-PAYMENT-DATE    PIC 9(8).
004700     05  SLMP-OWNER-ID             PIC X(10).
004800     05  SLMP-VACANCY-IND          PIC X(1).
004900         88  SLMP-VACANT           VALUE 'V'.
005000         88  SLMP-OCCUPIED         VALUE 'O'.
005100     05  FILLER                    PIC X(7).
