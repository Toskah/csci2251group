000100*****************************************************************
000200* SLMOWN.CPY
000300* SLUMLORD (OWNER) MASTER RECORD LAYOUT -- RENTAL PORTFOLIO SYS.
000400* SHARED BY SLMOWNR AND SLMOWNM.
000500* ONE 01-LEVEL RECORD, SLMO-REC, PER OWNER ON FILE. USER-NAME IS
000600* THE UNIQUE KEY -- NO ISAM HANDLER HERE, SLMOWNM SCANS FOR IT.
000700*****************************************************************
000800*
000900* CHANGE LOG
001000*   02/11/97  AL   ORIGINAL CUT.                                  CH000100
001100*   01/14/99  DW   Y2K -- DATE-OF-BIRTH CONFIRMED CCYYMMDD        CH000200
001200*                  ALREADY, NO WINDOWING NEEDED HERE.             CH000200
001300*   08/09/26  JT   REQ 5546 -- DROPPED SLMO-DOB-DATE-R, NOBODY    CH000300
001400*                  ON THIS STREAM EVER BROKE DOWN AN OWNER'S DOB  CH000300
001500*                  BY CENT/YEAR/MONTH/DAY.  DEAD ALIAS.           CH000300
001600*
001700 01  SLMO-REC.
001800     05  SLMO-SLUMLORD-ID          PIC 9(6).
001900     05  SLMO-USER-NAME            PIC X(10).
002000     05  SLMO-FIRST-NAME           PIC X(15).
002100     05  SLMO-LAST-NAME            PIC X(15).
002200     05  SLMO-DATE-OF-BIRTH        PIC 9(8).
002300     05  FILLER                    PIC X(2).
