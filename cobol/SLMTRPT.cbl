000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SLMTRPT.
000300 AUTHOR.            A LINDQUIST.
000400 INSTALLATION.      LINDQUIST DATA PROCESSING - RENTAL DIVISION.
000500 DATE-WRITTEN.      08/19/93.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED.  BATCH STREAM SLMB030 ONLY.
000800*
000900*****************************************************************
001000* SLMTRPT -- TENANTS-BY-PROPERTY REPORT.
001100* READS TENANT-VALID, WHICH MUST ARRIVE SORTED BY PROPERTY-ID.
001200* ONE LEVEL-1 CONTROL BREAK ON PROPERTY-ID.  A PROPERTY-ID-FILTER
001300* FILE MAY LIMIT THE RUN TO A SUPPLIED SET OF PROPERTIES -- AN
001400* EMPTY FILTER FILE MEANS PRINT EVERY PROPERTY.
001500*****************************************************************
001600*
001700* CHANGE LOG
001800*   08/19/93  AL   ORIGINAL CUT, ADAPTED FROM THE AMUSEMENT PARK  CH000100
001900*                  TICKET PROGRAM'S TABLE IDIOM AND THE BOAT      CH000100
002000*                  REPORT'S CONTROL BREAK.                        CH000100
002100*   01/14/99  DW   Y2K -- DATE-OF-BIRTH PRINTED MM/DD/CCYY, NO    CH000200
002200*                  WINDOWING NEEDED, SOURCE FIELD IS ALREADY CCYY.CH000200
002300*   06/02/01  AL   REQ 4500 -- ADDED PROPERTY-ID-FILTER SO LEASINGCH000300
002400*                  CAN RUN THE REPORT FOR A HANDFUL OF PROPERTIES CH000300
002500*                  WITHOUT LISTING THE WHOLE PORTFOLIO.           CH000300
002600*   08/09/26  JT   REQ 5544 -- TENANT-ID WAS NOWHERE ON THE       CH000400
002700*                  DETAIL LINE, LEASING CAN'T TIE A ROW BACK TO   CH000400
002800*                  THE TENANT FILE WITHOUT IT.  ADDED AHEAD OF    CH000400
002900*                  LAST NAME.                                    CH000400
003000*   08/09/26  JT   REQ 5546 -- DROPPED SLM-COUNTS-R, NEVER READ.  CH000500
003100*                  DETAIL-LINE-V NOW CARRIES THE TEST-RUN STAMP.  CH000500
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS SLM-DIGIT-CLASS IS '0' THRU '9'
003800     UPSI-0 ON STATUS IS SLM-TEST-RUN-SW.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TENANT-VALID
004200         ASSIGN TO TENVAL
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT PROPERTY-ID-FILTER
004500         ASSIGN TO PIDFLT
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT TENANT-REPORT
004800         ASSIGN TO TENRPT
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  TENANT-VALID
005500     LABEL RECORD IS STANDARD
005600     RECORD CONTAINS 110 CHARACTERS
005700     DATA RECORD IS SLMT-REC.
005800     COPY SLMTEN.
005900*
006000 FD  PROPERTY-ID-FILTER
006100     LABEL RECORD IS STANDARD
006200     RECORD CONTAINS 7 CHARACTERS
006300     DATA RECORD IS PIF-REC.
006400 01  PIF-REC.
006500     05  PIF-PROPERTY-ID           PIC 9(6).
006600     05  FILLER                    PIC X.
006700*
006800 FD  TENANT-REPORT
006900     LABEL RECORD IS OMITTED
007000     RECORD CONTAINS 132 CHARACTERS
007100     LINAGE IS 60 WITH FOOTING AT 55
007200     DATA RECORD IS PRTLINE.
007300 01  PRTLINE                       PIC X(132).
007400*
007500 WORKING-STORAGE SECTION.
007600 01  WORK-AREA.
007700     05  SLM-MORE-RECS             PIC XXX       VALUE 'YES'.
007800     05  SLM-MORE-FLT              PIC XXX       VALUE 'YES'.
007900     05  SLM-ALL-IDS-SW            PIC X         VALUE 'Y'.
008000     05  SLM-PCTR                  PIC 9(4)      COMP VALUE ZERO.
008100     05  H-PROPERTY-ID             PIC 9(6)      VALUE ZERO.
008200     05  FLT-SUB                   PIC 9(3)      COMP VALUE ZERO.
008300     05  FILLER                    PIC X(1)      VALUE SPACE.
008400*
008500 01  SLM-COUNTS.
008600     05  C-PROP-CTR                PIC 9(5)      COMP VALUE ZERO.
008700     05  C-GT-CTR                  PIC 9(7)      COMP VALUE ZERO.
008800     05  FILLER                    PIC X(1)      VALUE SPACE.
008900*
009000 01  FILTER-TABLE.
009100     05  FILTER-CTR                PIC 9(3)      COMP VALUE ZERO.
009200     05  FILTER-ENTRY OCCURS 50 TIMES
009300                       INDEXED BY FLT-IDX
009400                                   PIC 9(6).
009500     05  FILLER                    PIC X(1)      VALUE SPACE.
009600*
009700 01  WS-DOB-WORK.
009800     05  WS-DOB-CENT                PIC 9(2).
009900     05  WS-DOB-YEAR                PIC 9(2).
010000     05  WS-DOB-MONTH               PIC 9(2).
010100     05  WS-DOB-DAY                 PIC 9(2).
010200     05  FILLER                     PIC X(1)      VALUE SPACE.
010300 01  WS-DOB-WORK-R REDEFINES WS-DOB-WORK
010400                               PIC 9(8).
010500*
010600 01  WS-SYS-DATE.
010700     05  WS-SYS-YY                 PIC 9(2).
010800     05  WS-SYS-MM                 PIC 9(2).
010900     05  WS-SYS-DD                 PIC 9(2).
011000     05  FILLER                    PIC X(1)      VALUE SPACE.
011100 01  WS-RUN-DATE.
011200     05  WS-RUN-CENT                PIC 9(2)      VALUE ZERO.
011300     05  WS-RUN-YY                  PIC 9(2)      VALUE ZERO.
011400     05  WS-RUN-MM                  PIC 9(2)      VALUE ZERO.
011500     05  WS-RUN-DD                  PIC 9(2)      VALUE ZERO.
011600     05  FILLER                     PIC X(1)      VALUE SPACE.
011700*
011800 01  COMPANY-TITLE.
011900     05  FILLER                    PIC X(6)      VALUE 'DATE:'.
012000     05  O-MM                      PIC 99.
012100     05  FILLER                    PIC X         VALUE '/'.
012200     05  O-DD                      PIC 99.
012300     05  FILLER                    PIC X         VALUE '/'.
012400     05  O-CCYY                    PIC 9(4).
012500     05  FILLER                    PIC X(33)     VALUE SPACES.
012600     05  FILLER                    PIC X(34)
012700         VALUE 'LINDQUIST RENTAL - TENANT ROSTER'.
012800     05  FILLER                    PIC X(41)     VALUE SPACES.
012900     05  FILLER                    PIC X(6)      VALUE 'PAGE:'.
013000     05  O-PCTR                    PIC Z9.
013100*
013200 01  PROPERTY-HEADING-LINE.
013300     05  FILLER                    PIC X(14)
013400         VALUE 'PROPERTY ID: '.
013500     05  O-PROPERTY-ID             PIC 9(6).
013600     05  FILLER                    PIC X(112)    VALUE SPACES.
013700*
013800 01  COLUMN-HEADING-1.
013900     05  FILLER                    PIC X(6)      VALUE 'TENANT'.
014000     05  FILLER                    PIC X(2)      VALUE SPACES.
014100     05  FILLER                    PIC X(4)      VALUE 'LAST'.
014200     05  FILLER                    PIC X(14)     VALUE SPACES.
014300     05  FILLER                    PIC X(5)      VALUE 'FIRST'.
014400     05  FILLER                    PIC X(14)     VALUE SPACES.
014500     05  FILLER                    PIC X(5)      VALUE 'PHONE'.
014600     05  FILLER                    PIC X(11)     VALUE SPACES.
014700     05  FILLER                    PIC X(3)      VALUE 'DOB'.
014800     05  FILLER                    PIC X(68)     VALUE SPACES.
014900*
015000 01  COLUMN-HEADING-2.
015100     05  FILLER                    PIC X(2)      VALUE 'ID'.
015200     05  FILLER                    PIC X(6)      VALUE SPACES.
015300     05  FILLER                    PIC X(4)      VALUE 'NAME'.
015400     05  FILLER                    PIC X(14)     VALUE SPACES.
015500     05  FILLER                    PIC X(4)      VALUE 'NAME'.
015600     05  FILLER                    PIC X(102)    VALUE SPACES.
015700*
015800 01  DETAIL-LINE.
015900     05  O-TENANT-ID               PIC 9(6).
016000     05  FILLER                    PIC X(2)      VALUE SPACES.
016100     05  O-LAST-NAME               PIC X(15).
016200     05  FILLER                    PIC X(4)      VALUE SPACES.
016300     05  O-FIRST-NAME              PIC X(15).
016400     05  FILLER                    PIC X(4)      VALUE SPACES.
016500     05  O-PHONE                   PIC X(10).
016600     05  FILLER                    PIC X(6)      VALUE SPACES.
016700     05  O-DOB-MM                  PIC 99.
016800     05  FILLER                    PIC X         VALUE '/'.
016900     05  O-DOB-DD                  PIC 99.
017000     05  FILLER                    PIC X         VALUE '/'.
017100     05  O-DOB-CCYY                PIC 9(4).
017200     05  FILLER                    PIC X(60)     VALUE SPACES.
017300 01  DETAIL-LINE-V REDEFINES DETAIL-LINE.
017400     05  DV-TENANT-ID              PIC X(6).
017500     05  DV-REST                   PIC X(126).
017600*
017700 01  SUBTOTAL-LINE.
017800     05  FILLER                    PIC X(14)     VALUE SPACES.
017900     05  FILLER                    PIC X(24)
018000         VALUE 'TENANTS FOR PROPERTY: '.
018100     05  O-SUB-PROPERTY-ID         PIC 9(6).
018200     05  FILLER                    PIC X(10)     VALUE SPACES.
018300     05  FILLER                    PIC X(13)
018400         VALUE 'TENANT CNT: '.
018500     05  O-PROP-CTR                PIC ZZ,ZZ9.
018600     05  FILLER                    PIC X(59)     VALUE SPACES.
018700*
018800 01  GRANDTOTAL-LINE.
018900     05  FILLER                    PIC X(14)     VALUE SPACES.
019000     05  FILLER                    PIC X(13)
019100         VALUE 'GRAND TOTALS'.
019200     05  FILLER                    PIC X(25)     VALUE SPACES.
019300     05  FILLER                    PIC X(13)
019400         VALUE 'TENANT CNT: '.
019500     05  O-GT-CTR                  PIC ZZ,ZZ9.
019600     05  FILLER                    PIC X(61)     VALUE SPACES.
019700*
019800 01  BLANK-LINE.
019900     05  FILLER                    PIC X(132)    VALUE SPACES.
020000*
020100 PROCEDURE DIVISION.
020200*
020300 0000-SLMTRPT.
020400     PERFORM 1000-INIT.
020500     PERFORM 2000-MAINLINE
020600         UNTIL SLM-MORE-RECS = 'NO '.
020700     PERFORM 3000-CLOSING.
020800     STOP RUN.
020900*
021000 1000-INIT.
021100     ACCEPT WS-SYS-DATE FROM DATE.
021200     IF WS-SYS-YY < 50
021300         MOVE 20 TO WS-RUN-CENT
021400     ELSE
021500         MOVE 19 TO WS-RUN-CENT
021600     END-IF.
021700     MOVE WS-SYS-MM TO O-MM.
021800     MOVE WS-SYS-DD TO O-DD.
021900     COMPUTE O-CCYY = WS-RUN-CENT * 100 + WS-SYS-YY.
022000*
022100     IF SLM-TEST-RUN-SW
022200         MOVE '(TEST RUN)' TO DV-REST (67:10)
022300     END-IF.
022400     PERFORM 1100-LOAD-FILTER.
022500*
022600     OPEN INPUT  TENANT-VALID.
022700     OPEN OUTPUT TENANT-REPORT.
022800     PERFORM 9000-READ.
022900     MOVE SLMT-PROPERTY-ID TO H-PROPERTY-ID.
023000     PERFORM 9100-HEADING.
023100*
023200 1100-LOAD-FILTER.
023300     OPEN INPUT PROPERTY-ID-FILTER.
023400     READ PROPERTY-ID-FILTER
023500         AT END
023600             MOVE 'NO ' TO SLM-MORE-FLT.
023700     PERFORM 1110-LOAD-FILTER-ENTRY
023800         UNTIL SLM-MORE-FLT = 'NO '
023900            OR FILTER-CTR > 49.
024000     CLOSE PROPERTY-ID-FILTER.
024100     IF FILTER-CTR > ZERO
024200         MOVE 'N' TO SLM-ALL-IDS-SW
024300     END-IF.
024400*
024500 1110-LOAD-FILTER-ENTRY.
024600     ADD 1 TO FILTER-CTR.
024700     MOVE PIF-PROPERTY-ID TO FILTER-ENTRY (FILTER-CTR).
024800     READ PROPERTY-ID-FILTER
024900         AT END
025000             MOVE 'NO ' TO SLM-MORE-FLT.
025100*
025200 2000-MAINLINE.
025300     IF H-PROPERTY-ID <> SLMT-PROPERTY-ID
025400         PERFORM 9200-SUBTOTAL
025500     END-IF.
025600     IF SLM-ALL-IDS-SW = 'Y'
025700         PERFORM 2200-OUTPUT
025800     ELSE
025900         PERFORM 2110-CHECK-FILTER
026000         IF FLT-IDX <= FILTER-CTR
026100             PERFORM 2200-OUTPUT
026200         END-IF
026300     END-IF.
026400     PERFORM 9000-READ.
026500*
026600 2110-CHECK-FILTER.
026700     PERFORM 2111-SCAN-FILTER
026800         VARYING FLT-IDX FROM 1 BY 1
026900             UNTIL FLT-IDX > FILTER-CTR
027000                OR FILTER-ENTRY (FLT-IDX) = SLMT-PROPERTY-ID.
027100*
027200 2111-SCAN-FILTER.
027300     CONTINUE.
027400*
027500 2200-OUTPUT.
027600     MOVE SLMT-TENANT-ID     TO O-TENANT-ID.
027700     MOVE SLMT-LAST-NAME     TO O-LAST-NAME.
027800     MOVE SLMT-FIRST-NAME    TO O-FIRST-NAME.
027900     MOVE SLMT-PHONE-NUMBER  TO O-PHONE.
028000     MOVE SLMT-DATE-OF-BIRTH TO WS-DOB-WORK-R.
028100     MOVE WS-DOB-MONTH       TO O-DOB-MM.
028200     MOVE WS-DOB-DAY         TO O-DOB-DD.
028300     COMPUTE O-DOB-CCYY = WS-DOB-CENT * 100 + WS-DOB-YEAR.
028400     ADD 1 TO C-PROP-CTR.
028500     WRITE PRTLINE FROM DETAIL-LINE
028600         AFTER ADVANCING 1 LINE
028700             AT EOP
028800                 PERFORM 9100-HEADING.
028900*
029000 9200-SUBTOTAL.
029100     MOVE H-PROPERTY-ID      TO O-SUB-PROPERTY-ID.
029200     MOVE C-PROP-CTR         TO O-PROP-CTR.
029300     WRITE PRTLINE FROM SUBTOTAL-LINE
029400         AFTER ADVANCING 2 LINES.
029500*
029600     ADD C-PROP-CTR TO C-GT-CTR.
029700     MOVE ZERO TO C-PROP-CTR.
029800     MOVE SLMT-PROPERTY-ID TO H-PROPERTY-ID.
029900*
030000     IF SLM-MORE-RECS = 'YES'
030100         MOVE H-PROPERTY-ID TO O-PROPERTY-ID
030200         WRITE PRTLINE FROM PROPERTY-HEADING-LINE
030300             AFTER ADVANCING 2 LINES
030400         WRITE PRTLINE FROM BLANK-LINE
030500             AFTER ADVANCING 1 LINE
030600     END-IF.
030700*
030800 3200-GRAND-TOTAL.
030900     MOVE C-GT-CTR TO O-GT-CTR.
031000     WRITE PRTLINE FROM GRANDTOTAL-LINE
031100         AFTER ADVANCING 2 LINES.
031200*
031300 3000-CLOSING.
031400     PERFORM 9200-SUBTOTAL.
031500     PERFORM 3200-GRAND-TOTAL.
031600     CLOSE TENANT-VALID.
031700     CLOSE TENANT-REPORT.
031800*
031900 9000-READ.
032000     READ TENANT-VALID
032100         AT END
032200             MOVE 'NO ' TO SLM-MORE-RECS.
032300*
032400 9100-HEADING.
032500     ADD 1 TO SLM-PCTR.
032600     MOVE SLM-PCTR TO O-PCTR.
032700     MOVE H-PROPERTY-ID TO O-PROPERTY-ID.
032800     WRITE PRTLINE FROM COMPANY-TITLE
032900         AFTER ADVANCING PAGE.
033000     WRITE PRTLINE FROM PROPERTY-HEADING-LINE
033100         AFTER ADVANCING 2 LINES.
033200     WRITE PRTLINE FROM COLUMN-HEADING-1
033300         AFTER ADVANCING 2 LINES.
033400     WRITE PRTLINE FROM COLUMN-HEADING-2
033500         AFTER ADVANCING 1 LINE.
033600     WRITE PRTLINE FROM BLANK-LINE
033700         AFTER ADVANCING 1 LINE.
