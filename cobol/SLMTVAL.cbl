000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SLMTVAL.
000300 AUTHOR.            A LINDQUIST.
000400 INSTALLATION.      LINDQUIST DATA PROCESSING - RENTAL DIVISION.
000500 DATE-WRITTEN.      03/04/93.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED.  BATCH STREAM SLMB010 ONLY.
000800*
000900*****************************************************************
001000* SLMTVAL -- NIGHTLY TENANT VALIDATION RUN.
001100* COMPANION TO SLMPVAL -- SAME VALIDATE-THEN-REJECT SHAPE, A
001200* DIFFERENT RECORD.  FIRST RULE BROKEN STOPS THE EDIT FOR IT.
001300*****************************************************************
001400*
001500* CHANGE LOG
001600*   03/04/93  AL   ORIGINAL CUT, COMPANION TO SLMPVAL.            CH000100
001700*   11/20/98  AL   REQ 3340 -- NAME LENGTH EDIT ADDED, LEASING    CH000200
001800*                  OFFICE WAS LETTING 30-CHARACTER NAMES THROUGH  CH000200
001900*                  THAT BLEW UP THE LEASE-PRINTING PROGRAM.       CH000200
002000*   01/14/99  DW   Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM,     CH000300
002100*                  NOTHING TO WINDOW.                             CH000300
002200*   03/09/02  AL   REQ 4471 -- CITY 88-LEVELS NOW SHARED WITH     CH000400
002300*                  SLMPROP.CPY'S DOMAIN, SEE SLMTEN.CPY.          CH000400
002400*   03/18/03  JT    REQ 4903 -- NAME LENGTH BOUND CONFIRMED AT 24,CH000500
002500*                  NOT 25, AGAINST THE OLD LEASING SYSTEM'S OWN   CH000500
002600*                  EDIT.  SEE TICKET FOR THE OFF-BY-ONE HISTORY.  CH000500
002700*   08/09/26  JT    REQ 5541 -- NAME LENGTH EDIT WAS SCANNING A   CH000600
002800*                  PADDED FIRST-NAME/LAST-NAME CONCATENATION,     CH000600
002900*                  ONE SCAN, SO A SHORT FIRST NAME COULD NEVER    CH000600
003000*                  BE SEEN.  NOW TWO INDEPENDENT SCANS, SUMMED.   CH000600
003100*   08/09/26  JT    REQ 5543 -- CITY-CODE DOMAIN EDIT WAS NEVER   CH000700
003200*                  WIRED IN DOWN HERE, SLMT-VALID-CITY SAT UNUSEDCH000700
003300*                  SINCE THE 88-LEVEL WAS SHARED OVER FROM        CH000700
003400*                  SLMPROP.CPY.  ADDED AS RULE-04.                CH000700
003500*   08/09/26  JT    REQ 5546 -- DROPPED SLM-COUNTS-R, NEVER READ. CH000800
003600*                  HAD 2300-WRITE-REJECT PULL THE REJECT TENANT- CH000800
003700*                  ID BACK OFF RL-RECORD-V SO THE REDEFINE EARNS CH000800
003800*                  ITS KEEP.                                     CH000800
003900*   08/09/26  JT    REQ 5547 -- 1000-INIT NEVER MOVED WS-SYS-YY   CH000900
004000*                  TO WS-RUN-YY, SO LT-CCYY WAS COMPUTED OFF THE  CH000900
004100*                  RAW SYSTEM YEAR WHILE EVERY OTHER FIELD CAME   CH000900
004200*                  OFF WS-RUN-DATE.  BROUGHT IN LINE WITH SLMPVAL.CH000900
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS SLM-DIGIT-CLASS IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS SLM-TEST-RUN-SW.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TENANT-IN
005300         ASSIGN TO TENIN
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT TENANT-VALID
005600         ASSIGN TO TENVAL
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT TENANT-REJECTS
005900         ASSIGN TO TENREJ
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT VALIDATION-LOG
006200         ASSIGN TO VALLOG
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  TENANT-IN
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 110 CHARACTERS
007100     DATA RECORD IS SLMT-REC.
007200     COPY SLMTEN.
007300*
007400 FD  TENANT-VALID
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 110 CHARACTERS
007700     DATA RECORD IS TV-REC.
007800 01  TV-REC                        PIC X(110).
007900*
008000 FD  TENANT-REJECTS
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 118 CHARACTERS
008300     DATA RECORD IS TR-REC.
008400 01  TR-REC                        PIC X(118).
008500*
008600 FD  VALIDATION-LOG
008700     LABEL RECORD IS OMITTED
008800     RECORD CONTAINS 132 CHARACTERS
008900     LINAGE IS 60 WITH FOOTING AT 55
009000     DATA RECORD IS LOGLINE.
009100 01  LOGLINE                       PIC X(132).
009200*
009300 WORKING-STORAGE SECTION.
009400 01  WORK-AREA.
009500     05  SLM-MORE-RECS             PIC XXX       VALUE 'YES'.
009600     05  SLM-ERR-SWITCH            PIC XXX       VALUE 'NO '.
009700     05  SLM-RULE-CODE             PIC X(7)      VALUE SPACES.
009800     05  SLM-SUB                   PIC 9(2)      COMP VALUE ZERO.
009900     05  WS-LN-LEN                 PIC 9(2)      COMP VALUE ZERO.
010000     05  SLM-PCTR                  PIC 9(4)      COMP VALUE ZERO.
010100     05  FILLER                    PIC X(1)      VALUE SPACE.
010200*
010300 01  SLM-COUNTS.
010400     05  SLM-READ-CTR              PIC 9(7)      COMP VALUE ZERO.
010500     05  SLM-ACCEPT-CTR            PIC 9(7)      COMP VALUE ZERO.
010600     05  SLM-REJECT-CTR            PIC 9(7)      COMP VALUE ZERO.
010700     05  FILLER                    PIC X(1)      VALUE SPACE.
010800*
010900 01  RULE-TALLY-TABLE.
011000     05  RULE-TALLY-ENTRY OCCURS 4 TIMES
011100                           INDEXED BY RT-IDX.
011200         10  RT-NAME               PIC X(7).
011300         10  RT-CTR                PIC 9(5)      COMP.
011400     05  FILLER                    PIC X(1)      VALUE SPACE.
011500*
011600 01  REJECT-LINE.
011700     05  RL-RECORD                 PIC X(110).
011800     05  FILLER                    PIC X.
011900     05  RL-RULE                   PIC X(7).
012000 01  RL-RECORD-V REDEFINES REJECT-LINE.
012100     05  RLV-TENANT-ID             PIC 9(6).
012200     05  RLV-REST                  PIC X(104).
012300     05  RLV-FILLER                PIC X.
012400     05  RLV-RULE                  PIC X(7).
012500*
012600 01  LOG-TITLE-LINE.
012700     05  FILLER                    PIC X(6)      VALUE 'DATE:'.
012800     05  LT-MM                     PIC 99.
012900     05  FILLER                    PIC X         VALUE '/'.
013000     05  LT-DD                     PIC 99.
013100     05  FILLER                    PIC X         VALUE '/'.
013200     05  LT-CCYY                   PIC 9(4).
013300     05  FILLER                    PIC X(20)     VALUE SPACES.
013400     05  FILLER                    PIC X(38)
013500         VALUE 'SLMTVAL - TENANT VALIDATION LOG'.
013600     05  FILLER                    PIC X(33)     VALUE SPACES.
013700     05  FILLER                    PIC X(6)      VALUE 'PAGE:'.
013800     05  LT-PCTR                   PIC Z9.
013900*
014000 01  LOG-MODE-LINE.
014100     05  FILLER                    PIC X(8)      VALUE SPACES.
014200     05  LT-MODE                   PIC X(20)     VALUE SPACES.
014300     05  FILLER                    PIC X(104)    VALUE SPACES.
014400*
014500 01  LOG-REJECT-LINE.
014600     05  FILLER                    PIC X(4)      VALUE SPACES.
014700     05  LR-TENANT-ID              PIC 9(6).
014800     05  FILLER                    PIC X(4)      VALUE SPACES.
014900     05  LR-RULE                   PIC X(7).
015000     05  FILLER                    PIC X(4)      VALUE SPACES.
015100     05  LR-MSG                    PIC X(100).
015200*
015300 01  LOG-TOTAL-LINE.
015400     05  FILLER                    PIC X(4)      VALUE SPACES.
015500     05  LG-LABEL                  PIC X(30).
015600     05  LG-COUNT                  PIC ZZZ,ZZ9.
015700     05  FILLER                    PIC X(91)     VALUE SPACES.
015800*
015900 01  BLANK-LOG-LINE.
016000     05  FILLER                    PIC X(132)    VALUE SPACES.
016100*
016200 01  WS-SYS-DATE.
016300     05  WS-SYS-YY                 PIC 9(2).
016400     05  WS-SYS-MM                 PIC 9(2).
016500     05  WS-SYS-DD                 PIC 9(2).
016600     05  FILLER                    PIC X(1)      VALUE SPACE.
016700 01  WS-RUN-DATE.
016800     05  WS-RUN-CENT                PIC 9(2)      VALUE ZERO.
016900     05  WS-RUN-YY                  PIC 9(2)      VALUE ZERO.
017000     05  WS-RUN-MM                  PIC 9(2)      VALUE ZERO.
017100     05  WS-RUN-DD                  PIC 9(2)      VALUE ZERO.
017200     05  FILLER                     PIC X(1)      VALUE SPACE.
017300*
017400 PROCEDURE DIVISION.
017500*
017600 0000-SLMTVAL.
017700     PERFORM 1000-INIT.
017800     PERFORM 2000-MAINLINE
017900         UNTIL SLM-MORE-RECS = 'NO '.
018000     PERFORM 3000-CLOSING.
018100     STOP RUN.
018200*
018300 1000-INIT.
018400     ACCEPT WS-SYS-DATE FROM DATE.
018500     IF WS-SYS-YY < 50
018600         MOVE 20 TO WS-RUN-CENT
018700     ELSE
018800         MOVE 19 TO WS-RUN-CENT
018900     END-IF.
019000     MOVE WS-SYS-YY TO WS-RUN-YY.
019100     MOVE WS-SYS-MM TO WS-RUN-MM.
019200     MOVE WS-SYS-DD TO WS-RUN-DD.
019300     MOVE WS-RUN-MM TO LT-MM.
019400     MOVE WS-RUN-DD TO LT-DD.
019500     COMPUTE LT-CCYY = WS-RUN-CENT * 100 + WS-RUN-YY.
019600*
019700     PERFORM 1100-INIT-RULE-TABLE
019800         VARYING RT-IDX FROM 1 BY 1
019900             UNTIL RT-IDX > 4.
020000*
020100     OPEN INPUT  TENANT-IN.
020200     OPEN OUTPUT TENANT-VALID.
020300     OPEN OUTPUT TENANT-REJECTS.
020400     OPEN OUTPUT VALIDATION-LOG.
020500*
020600     PERFORM 9000-READ-TENANT.
020700     PERFORM 9900-LOG-HEADING.
020800*
020900 1100-INIT-RULE-TABLE.
021000     MOVE ZERO TO RT-CTR (RT-IDX).
021100     EVALUATE RT-IDX
021200         WHEN 1  MOVE 'RULE-01' TO RT-NAME (RT-IDX)
021300         WHEN 2  MOVE 'RULE-02' TO RT-NAME (RT-IDX)
021400         WHEN 3  MOVE 'RULE-03' TO RT-NAME (RT-IDX)
021500         WHEN 4  MOVE 'RULE-04' TO RT-NAME (RT-IDX)
021600     END-EVALUATE.
021700*
021800 2000-MAINLINE.
021900     ADD 1 TO SLM-READ-CTR.
022000     PERFORM 2100-VALIDATE-TENANT THRU 2100-EXIT.
022100     IF SLM-ERR-SWITCH = 'YES'
022200         PERFORM 2300-WRITE-REJECT
022300     ELSE
022400         PERFORM 2200-WRITE-VALID
022500     END-IF.
022600     PERFORM 9000-READ-TENANT.
022700*
022800 2100-VALIDATE-TENANT.
022900     MOVE 'YES' TO SLM-ERR-SWITCH.
023000*
023100     IF SLMT-PROPERTY-ID = ZERO
023200         MOVE 'RULE-01' TO SLM-RULE-CODE
023300         GO TO 2100-EXIT
023400     END-IF.
023500*
023600     PERFORM 2110-SCAN-FNAME-LEN
023700         VARYING SLM-SUB FROM 15 BY -1
023800             UNTIL SLM-SUB < 1
023900                OR SLMT-FIRST-NAME (SLM-SUB:1) NOT = SPACE.
024000     PERFORM 2120-SCAN-LNAME-LEN
024100         VARYING WS-LN-LEN FROM 15 BY -1
024200             UNTIL WS-LN-LEN < 1
024300                OR SLMT-LAST-NAME (WS-LN-LEN:1) NOT = SPACE.
024400     IF SLM-SUB + 1 + WS-LN-LEN > 24
024500         MOVE 'RULE-02' TO SLM-RULE-CODE
024600         GO TO 2100-EXIT
024700     END-IF.
024800*
024900     IF SLMT-PHONE-NUMBER NOT NUMERIC
025000         MOVE 'RULE-03' TO SLM-RULE-CODE
025100         GO TO 2100-EXIT
025200     END-IF.
025300*
025400     IF NOT SLMT-VALID-CITY
025500         MOVE 'RULE-04' TO SLM-RULE-CODE
025600         GO TO 2100-EXIT
025700     END-IF.
025800*
025900     MOVE 'NO ' TO SLM-ERR-SWITCH.
026000*
026100 2100-EXIT.
026200     EXIT.
026300*
026400 2110-SCAN-FNAME-LEN.
026500     CONTINUE.
026600*
026700 2120-SCAN-LNAME-LEN.
026800     CONTINUE.
026900*
027000 2200-WRITE-VALID.
027100     WRITE TV-REC FROM SLMT-REC.
027200     ADD 1 TO SLM-ACCEPT-CTR.
027300*
027400 2300-WRITE-REJECT.
027500     MOVE SPACES        TO REJECT-LINE.
027600     MOVE SLMT-REC       TO RL-RECORD.
027700     MOVE SLM-RULE-CODE  TO RL-RULE.
027800     WRITE TR-REC FROM REJECT-LINE.
027900     ADD 1 TO SLM-REJECT-CTR.
028000*
028100     MOVE RLV-TENANT-ID  TO LR-TENANT-ID.
028200     MOVE SLM-RULE-CODE  TO LR-RULE.
028300     MOVE 'TENANT RECORD REJECTED'
028400                         TO LR-MSG.
028500     WRITE LOGLINE FROM LOG-REJECT-LINE
028600         AFTER ADVANCING 1 LINE.
028700*
028800     PERFORM 2310-BUMP-RULE-TALLY
028900         VARYING RT-IDX FROM 1 BY 1
029000             UNTIL RT-IDX > 4
029100                OR RT-NAME (RT-IDX) = SLM-RULE-CODE.
029200     IF RT-IDX <= 4
029300         ADD 1 TO RT-CTR (RT-IDX)
029400     END-IF.
029500*
029600 2310-BUMP-RULE-TALLY.
029700     CONTINUE.
029800*
029900 3000-CLOSING.
030000     PERFORM 3100-TOTALS-OUT.
030100     CLOSE TENANT-IN.
030200     CLOSE TENANT-VALID.
030300     CLOSE TENANT-REJECTS.
030400     CLOSE VALIDATION-LOG.
030500*
030600 3100-TOTALS-OUT.
030700     WRITE LOGLINE FROM BLANK-LOG-LINE
030800         AFTER ADVANCING 2 LINES.
030900     MOVE 'TENANT RECORDS READ'     TO LG-LABEL.
031000     MOVE SLM-READ-CTR              TO LG-COUNT.
031100     WRITE LOGLINE FROM LOG-TOTAL-LINE
031200         AFTER ADVANCING 1 LINE.
031300     MOVE 'TENANT RECORDS ACCEPTED' TO LG-LABEL.
031400     MOVE SLM-ACCEPT-CTR            TO LG-COUNT.
031500     WRITE LOGLINE FROM LOG-TOTAL-LINE
031600         AFTER ADVANCING 1 LINE.
031700     MOVE 'TENANT RECORDS REJECTED' TO LG-LABEL.
031800     MOVE SLM-REJECT-CTR            TO LG-COUNT.
031900     WRITE LOGLINE FROM LOG-TOTAL-LINE
032000         AFTER ADVANCING 1 LINE.
032100     WRITE LOGLINE FROM BLANK-LOG-LINE
032200         AFTER ADVANCING 1 LINE.
032300     PERFORM 3110-RULE-TOTAL
032400         VARYING RT-IDX FROM 1 BY 1
032500             UNTIL RT-IDX > 4.
032600*
032700 3110-RULE-TOTAL.
032800     MOVE RT-NAME (RT-IDX)     TO LG-LABEL.
032900     MOVE RT-CTR  (RT-IDX)     TO LG-COUNT.
033000     WRITE LOGLINE FROM LOG-TOTAL-LINE
033100         AFTER ADVANCING 1 LINE.
033200*
033300 9000-READ-TENANT.
033400     READ TENANT-IN
033500         AT END
033600             MOVE 'NO ' TO SLM-MORE-RECS.
033700*
033800 9900-LOG-HEADING.
033900     ADD 1 TO SLM-PCTR.
034000     MOVE SLM-PCTR TO LT-PCTR.
034100     IF SLM-TEST-RUN-SW
034200         MOVE '*** TEST RUN ***' TO LT-MODE
034300     ELSE
034400         MOVE SPACES TO LT-MODE
034500     END-IF.
034600     WRITE LOGLINE FROM LOG-TITLE-LINE
034700         AFTER ADVANCING PAGE.
034800     WRITE LOGLINE FROM LOG-MODE-LINE
034900         AFTER ADVANCING 1 LINE.
035000     WRITE LOGLINE FROM BLANK-LOG-LINE
035100         AFTER ADVANCING 1 LINE.
