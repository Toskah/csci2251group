000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SLMOWNM.
000300 AUTHOR.            A LINDQUIST.
000400 INSTALLATION.      LINDQUIST DATA PROCESSING - RENTAL DIVISION.
000500 DATE-WRITTEN.      02/18/93.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED.  BATCH STREAM SLMB010 ONLY.
000800*
000900*****************************************************************
001000* SLMOWNM -- SLUMLORD (OWNER) LOOKUP/REGISTRATION.
001100* LOADS SLUMLORD-MASTER INTO A TABLE AT START-UP (NO ISAM HANDLER
001200* IS AVAILABLE ON THIS STREAM), THEN READS SLUMLORD-TRANS FOR
001300* LOOKUP AND REGISTER REQUESTS.  A LOOKUP SCANS THE TABLE FOR THE
001400* USER-NAME AND LOGS FOUND/NOT-FOUND.  A REGISTRATION SCANS FOR A
001500* DUPLICATE USER-NAME -- ON COLLISION IT IS LOGGED AND REJECTED,
001600* OTHERWISE THE OWNER IS APPENDED TO SLUMLORD-MASTER AND TO THE
001700* TABLE SO LATER REQUESTS IN THE SAME RUN SEE IT.
001800*****************************************************************
001900*
002000* CHANGE LOG
002100*   02/18/93  AL   ORIGINAL CUT, ADAPTED FROM THE LICENSE LOOKUP  CH000100
002200*                  PROGRAM'S HEADER-TABLE LOAD/SCAN SHAPE.  THAT  CH000100
002300*                  PROGRAM'S SELECT/FD NEVER GOT FINISHED -- THEY CH000100
002400*                  ARE WRITTEN OUT FOR REAL HERE.                 CH000100
002500*   09/15/97  AL   REQ 3090 -- REGISTRATION NOW REJECTS A DUPLICATCH000200
002600*                  USER-NAME INSTEAD OF OVERWRITING THE OLD OWNER.CH000200
002700*   01/14/99  DW   Y2K -- SLMO-DATE-OF-BIRTH ALREADY CCYYMMDD ON  CH000300
002800*                  FILE, NOTHING TO WINDOW ON THE MASTER SIDE.    CH000300
002900*                  TRANS-DATE-OF-BIRTH STILL NEEDS THE RUN-DATE   CH000300
003000*                  WINDOWING LOGIC BELOW.                         CH000300
003100*   11/30/04  AL   REQ 5210 -- RAISED MAX-OWNER-TABLE FROM 200 TO CH000400
003200*                  500, PORTFOLIO GREW PAST THE OLD CEILING.      CH000400
003300*   08/09/26  JT    REQ 5542 -- FD SLUMLORD-TRANS RECORD LENGTH   CH000500
003400*                  WAS STILL 45, FIELDS HAVE SUMMED TO 50 SINCE   CH000500
003500*                  THE DATE-OF-BIRTH FIELD WENT IN.  CORRECTED.   CH000500
003600*   08/09/26  JT    REQ 5546 -- DROPPED SLM-COUNTS-R, NEVER READ. CH000600
003700*                  LOG-FOUND-LINE-V AND LOG-DUP-LINE-V NOW CARRY  CH000600
003800*                  THE TEST-RUN STAMP TOO, NOT JUST THE HEADING.  CH000600
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS SLM-DIGIT-CLASS IS '0' THRU '9'
004500     UPSI-0 ON STATUS IS SLM-TEST-RUN-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SLUMLORD-MASTER
004900         ASSIGN TO SLMMST
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT SLUMLORD-TRANS
005200         ASSIGN TO SLMTRN
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT SLUMLORD-MASTER-OUT
005500         ASSIGN TO SLMMSO
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT VALIDATION-LOG
005800         ASSIGN TO VALLOG
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  SLUMLORD-MASTER
006500     LABEL RECORD IS STANDARD
006600     RECORD CONTAINS 56 CHARACTERS
006700     DATA RECORD IS SLMO-REC.
006800     COPY SLMOWN.
006900*
007000 FD  SLUMLORD-TRANS
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 50 CHARACTERS
007300     DATA RECORD IS TRN-REC.
007400 01  TRN-REC.
007500     05  TRN-REQUEST-CODE          PIC X.
007600         88  TRN-LOOKUP            VALUE 'L'.
007700         88  TRN-REGISTER          VALUE 'R'.
007800     05  TRN-USER-NAME             PIC X(10).
007900     05  TRN-FIRST-NAME            PIC X(15).
008000     05  TRN-LAST-NAME             PIC X(15).
008100     05  TRN-DATE-OF-BIRTH         PIC 9(8).
008200     05  FILLER                    PIC X.
008300*
008400 FD  SLUMLORD-MASTER-OUT
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 56 CHARACTERS
008700     DATA RECORD IS SMO-REC.
008800 01  SMO-REC.
008900     05  SMO-SLUMLORD-ID           PIC 9(6).
009000     05  SMO-USER-NAME             PIC X(10).
009100     05  SMO-FIRST-NAME            PIC X(15).
009200     05  SMO-LAST-NAME             PIC X(15).
009300     05  SMO-DATE-OF-BIRTH         PIC 9(8).
009400     05  FILLER                    PIC X(2).
009500*
009600 FD  VALIDATION-LOG
009700     LABEL RECORD IS OMITTED
009800     RECORD CONTAINS 132 CHARACTERS
009900     LINAGE IS 60 WITH FOOTING AT 55
010000     DATA RECORD IS LOGLINE.
010100 01  LOGLINE                       PIC X(132).
010200*
010300 WORKING-STORAGE SECTION.
010400 01  WORK-AREA.
010500     05  SLM-MORE-RECS             PIC XXX       VALUE 'YES'.
010600     05  SLM-SUB                   PIC 9(3)      COMP VALUE ZERO.
010700     05  SLM-FOUND-SW              PIC X         VALUE 'N'.
010800         88  SLM-FOUND                           VALUE 'Y'.
010900     05  SLM-NEXT-ID               PIC 9(6)      COMP VALUE ZERO.
011000     05  FILLER                    PIC X(1)      VALUE SPACE.
011100*
011200 01  SLM-OWNER-TABLE.
011300     05  OWNER-CTR                 PIC 9(3)      COMP VALUE ZERO.
011400     05  OWNER-ENTRY OCCURS 500 TIMES
011500                      INDEXED BY OWN-IDX.
011600         10  OE-SLUMLORD-ID        PIC 9(6).
011700         10  OE-USER-NAME          PIC X(10).
011800         10  OE-FIRST-NAME         PIC X(15).
011900         10  OE-LAST-NAME          PIC X(15).
012000         10  OE-DATE-OF-BIRTH      PIC 9(8).
012100     05  FILLER                    PIC X(1)      VALUE SPACE.
012200*
012300 01  SLM-COUNTS.
012400     05  C-LOOKUP-CTR              PIC 9(7)      COMP VALUE ZERO.
012500     05  C-FOUND-CTR               PIC 9(7)      COMP VALUE ZERO.
012600     05  C-REG-CTR                 PIC 9(7)      COMP VALUE ZERO.
012700     05  C-DUP-CTR                 PIC 9(7)      COMP VALUE ZERO.
012800     05  FILLER                    PIC X(1)      VALUE SPACE.
012900*
013000 01  WS-SYS-DATE.
013100     05  WS-SYS-YY                 PIC 9(2).
013200     05  WS-SYS-MM                 PIC 9(2).
013300     05  WS-SYS-DD                 PIC 9(2).
013400     05  FILLER                    PIC X(1)      VALUE SPACE.
013500 01  WS-RUN-DATE.
013600     05  WS-RUN-CENT                PIC 9(2)      VALUE ZERO.
013700     05  WS-RUN-YY                  PIC 9(2)      VALUE ZERO.
013800     05  WS-RUN-MM                  PIC 9(2)      VALUE ZERO.
013900     05  WS-RUN-DD                  PIC 9(2)      VALUE ZERO.
014000     05  FILLER                     PIC X(1)      VALUE SPACE.
014100*
014200 01  LOG-TITLE-LINE.
014300     05  FILLER                    PIC X(20)
014400         VALUE 'SLMOWNM RUN LOG -- '.
014500     05  O-MM                      PIC 99.
014600     05  FILLER                    PIC X         VALUE '/'.
014700     05  O-DD                      PIC 99.
014800     05  FILLER                    PIC X         VALUE '/'.
014900     05  O-CCYY                    PIC 9(4).
015000     05  FILLER                    PIC X(102)    VALUE SPACES.
015100*
015200 01  LOG-MODE-LINE.
015300     05  LT-MODE                   PIC X(17).
015400     05  FILLER                    PIC X(115)    VALUE SPACES.
015500*
015600 01  LOG-FOUND-LINE.
015700     05  FILLER                    PIC X(10)
015800         VALUE 'LOOKUP  -'.
015900     05  FILLER                    PIC X         VALUE SPACE.
016000     05  O-LF-USER-NAME            PIC X(10).
016100     05  FILLER                    PIC X(3)      VALUE SPACES.
016200     05  O-LF-MESSAGE              PIC X(20).
016300     05  FILLER                    PIC X(88)     VALUE SPACES.
016400 01  LOG-FOUND-LINE-V REDEFINES LOG-FOUND-LINE.
016500     05  LFV-LABEL                 PIC X(11).
016600     05  LFV-REST                  PIC X(121).
016700*
016800 01  LOG-DUP-LINE.
016900     05  FILLER                    PIC X(10)
017000         VALUE 'REGISTER-'.
017100     05  FILLER                    PIC X         VALUE SPACE.
017200     05  O-LD-USER-NAME            PIC X(10).
017300     05  FILLER                    PIC X(3)      VALUE SPACES.
017400     05  O-LD-MESSAGE              PIC X(30).
017500     05  FILLER                    PIC X(78)     VALUE SPACES.
017600 01  LOG-DUP-LINE-V REDEFINES LOG-DUP-LINE.
017700     05  LDV-LABEL                 PIC X(11).
017800     05  LDV-REST                  PIC X(121).
017900*
018000 01  LOG-TOTAL-LINE.
018100     05  FILLER                    PIC X(14)
018200         VALUE 'LOOKUPS READ:'.
018300     05  O-T-LOOKUP                PIC ZZZ,ZZ9.
018400     05  FILLER                    PIC X(3)      VALUE SPACES.
018500     05  FILLER                    PIC X(8)      VALUE 'FOUND:'.
018600     05  O-T-FOUND                 PIC ZZZ,ZZ9.
018700     05  FILLER                    PIC X(3)      VALUE SPACES.
018800     05  FILLER                    PIC X(13)
018900         VALUE 'REGISTERED:'.
019000     05  O-T-REG                   PIC ZZZ,ZZ9.
019100     05  FILLER                    PIC X(3)      VALUE SPACES.
019200     05  FILLER                    PIC X(12)
019300         VALUE 'DUPLICATES:'.
019400     05  O-T-DUP                   PIC ZZZ,ZZ9.
019500     05  FILLER                    PIC X(48)     VALUE SPACES.
019600*
019700 01  BLANK-LOG-LINE.
019800     05  FILLER                    PIC X(132)    VALUE SPACES.
019900*
020000 PROCEDURE DIVISION.
020100*
020200 0000-SLMOWNM.
020300     PERFORM 1000-INIT.
020400     PERFORM 2000-MAINLINE
020500         UNTIL SLM-MORE-RECS = 'NO '.
020600     PERFORM 3000-CLOSING.
020700     STOP RUN.
020800*
020900 1000-INIT.
021000     ACCEPT WS-SYS-DATE FROM DATE.
021100     IF WS-SYS-YY < 50
021200         MOVE 20 TO WS-RUN-CENT
021300     ELSE
021400         MOVE 19 TO WS-RUN-CENT
021500     END-IF.
021600     MOVE WS-SYS-MM TO O-MM.
021700     MOVE WS-SYS-DD TO O-DD.
021800     COMPUTE O-CCYY = WS-RUN-CENT * 100 + WS-SYS-YY.
021900*
022000     OPEN OUTPUT VALIDATION-LOG.
022100     IF SLM-TEST-RUN-SW
022200         MOVE '*** TEST RUN ***' TO LT-MODE
022300         MOVE '(TEST RUN)' TO LFV-REST (34:10)
022400         MOVE '(TEST RUN)' TO LDV-REST (44:10)
022500     ELSE
022600         MOVE SPACES TO LT-MODE
022700     END-IF.
022800     WRITE LOGLINE FROM LOG-TITLE-LINE
022900         AFTER ADVANCING PAGE.
023000     WRITE LOGLINE FROM LOG-MODE-LINE
023100         AFTER ADVANCING 1 LINE.
023200     WRITE LOGLINE FROM BLANK-LOG-LINE
023300         AFTER ADVANCING 1 LINE.
023400*
023500     OPEN INPUT SLUMLORD-MASTER.
023600     PERFORM 1100-LOAD-OWNER
023700         UNTIL SLM-MORE-RECS = 'NO '
023800            OR OWNER-CTR > 499.
023900     CLOSE SLUMLORD-MASTER.
024000     MOVE 'YES' TO SLM-MORE-RECS.
024100*
024200     PERFORM 1200-FIND-NEXT-ID
024300         VARYING SLM-SUB FROM 1 BY 1
024400             UNTIL SLM-SUB > OWNER-CTR.
024500*
024600     OPEN INPUT  SLUMLORD-TRANS.
024700     OPEN OUTPUT SLUMLORD-MASTER-OUT.
024800     PERFORM 9000-READ.
024900*
025000 1100-LOAD-OWNER.
025100     READ SLUMLORD-MASTER
025200         AT END
025300             MOVE 'NO ' TO SLM-MORE-RECS
025400         NOT AT END
025500             ADD 1 TO OWNER-CTR
025600             MOVE SLMO-SLUMLORD-ID   TO OE-SLUMLORD-ID (OWNER-CTR)
025700             MOVE SLMO-USER-NAME     TO OE-USER-NAME (OWNER-CTR)
025800             MOVE SLMO-FIRST-NAME    TO OE-FIRST-NAME (OWNER-CTR)
025900             MOVE SLMO-LAST-NAME     TO OE-LAST-NAME (OWNER-CTR)
026000             MOVE SLMO-DATE-OF-BIRTH
026100                 TO OE-DATE-OF-BIRTH (OWNER-CTR).
026200*
026300 1200-FIND-NEXT-ID.
026400     IF OE-SLUMLORD-ID (SLM-SUB) > SLM-NEXT-ID
026500         MOVE OE-SLUMLORD-ID (SLM-SUB) TO SLM-NEXT-ID
026600     END-IF.
026700*
026800 2000-MAINLINE.
026900     EVALUATE TRUE
027000         WHEN TRN-LOOKUP
027100             PERFORM 2100-LOOKUP
027200         WHEN TRN-REGISTER
027300             PERFORM 2200-REGISTER
027400     END-EVALUATE.
027500     PERFORM 9000-READ.
027600*
027700 2100-LOOKUP.
027800     ADD 1 TO C-LOOKUP-CTR.
027900     MOVE 'N' TO SLM-FOUND-SW.
028000     PERFORM 2110-SCAN-USER-NAME
028100         VARYING OWN-IDX FROM 1 BY 1
028200             UNTIL OWN-IDX > OWNER-CTR
028300                OR OE-USER-NAME (OWN-IDX) = TRN-USER-NAME.
028400     IF OWN-IDX <= OWNER-CTR
028500         MOVE 'Y' TO SLM-FOUND-SW
028600         ADD 1 TO C-FOUND-CTR
028700         MOVE TRN-USER-NAME TO O-LF-USER-NAME
028800         MOVE 'FOUND ON FILE' TO O-LF-MESSAGE
028900     ELSE
029000         MOVE TRN-USER-NAME TO O-LF-USER-NAME
029100         MOVE 'NOT ON FILE' TO O-LF-MESSAGE
029200     END-IF.
029300     WRITE LOGLINE FROM LOG-FOUND-LINE
029400         AFTER ADVANCING 1 LINE.
029500*
029600 2110-SCAN-USER-NAME.
029700     CONTINUE.
029800*
029900 2200-REGISTER.
030000     MOVE 'N' TO SLM-FOUND-SW.
030100     PERFORM 2210-SCAN-DUP-NAME
030200         VARYING OWN-IDX FROM 1 BY 1
030300             UNTIL OWN-IDX > OWNER-CTR
030400                OR OE-USER-NAME (OWN-IDX) = TRN-USER-NAME.
030500     IF OWN-IDX <= OWNER-CTR
030600         ADD 1 TO C-DUP-CTR
030700         MOVE TRN-USER-NAME TO O-LD-USER-NAME
030800         MOVE 'DUPLICATE USER-NAME -- REJECTED'
030900             TO O-LD-MESSAGE
031000         WRITE LOGLINE FROM LOG-DUP-LINE
031100             AFTER ADVANCING 1 LINE
031200     ELSE
031300         PERFORM 2220-ADD-OWNER
031400     END-IF.
031500*
031600 2210-SCAN-DUP-NAME.
031700     CONTINUE.
031800*
031900 2220-ADD-OWNER.
032000     ADD 1 TO C-REG-CTR.
032100     ADD 1 TO SLM-NEXT-ID.
032200     ADD 1 TO OWNER-CTR.
032300     MOVE SLM-NEXT-ID      TO OE-SLUMLORD-ID (OWNER-CTR).
032400     MOVE TRN-USER-NAME    TO OE-USER-NAME (OWNER-CTR).
032500     MOVE TRN-FIRST-NAME   TO OE-FIRST-NAME (OWNER-CTR).
032600     MOVE TRN-LAST-NAME    TO OE-LAST-NAME (OWNER-CTR).
032700     MOVE TRN-DATE-OF-BIRTH TO OE-DATE-OF-BIRTH (OWNER-CTR).
032800     MOVE TRN-USER-NAME    TO O-LD-USER-NAME.
032900     MOVE 'REGISTERED, ID ASSIGNED'
033000         TO O-LD-MESSAGE.
033100     WRITE LOGLINE FROM LOG-DUP-LINE
033200         AFTER ADVANCING 1 LINE.
033300*
033400 3000-CLOSING.
033500     PERFORM 9200-WRITE-MASTER
033600         VARYING SLM-SUB FROM 1 BY 1
033700             UNTIL SLM-SUB > OWNER-CTR.
033800     MOVE C-LOOKUP-CTR TO O-T-LOOKUP.
033900     MOVE C-FOUND-CTR  TO O-T-FOUND.
034000     MOVE C-REG-CTR    TO O-T-REG.
034100     MOVE C-DUP-CTR    TO O-T-DUP.
034200     WRITE LOGLINE FROM LOG-TOTAL-LINE
034300         AFTER ADVANCING 2 LINES.
034400     CLOSE SLUMLORD-TRANS.
034500     CLOSE SLUMLORD-MASTER-OUT.
034600     CLOSE VALIDATION-LOG.
034700*
034800 9000-READ.
034900     READ SLUMLORD-TRANS
035000         AT END
035100             MOVE 'NO ' TO SLM-MORE-RECS.
035200*
035300 9200-WRITE-MASTER.
035400     MOVE OE-SLUMLORD-ID (SLM-SUB)   TO SMO-SLUMLORD-ID.
035500     MOVE OE-USER-NAME (SLM-SUB)     TO SMO-USER-NAME.
035600     MOVE OE-FIRST-NAME (SLM-SUB)    TO SMO-FIRST-NAME.
035700     MOVE OE-LAST-NAME (SLM-SUB)     TO SMO-LAST-NAME.
035800     MOVE OE-DATE-OF-BIRTH (SLM-SUB) TO SMO-DATE-OF-BIRTH.
035900     WRITE SMO-REC.
