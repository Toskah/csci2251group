000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SLMOWNR.
000300 AUTHOR.            A LINDQUIST.
000400 INSTALLATION.      LINDQUIST DATA PROCESSING - RENTAL DIVISION.
000500 DATE-WRITTEN.      04/22/93.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED.  BATCH STREAM SLMB020 ONLY.
000800*
000900*****************************************************************
001000* SLMOWNR -- OWNER PROPERTY LISTING REPORT.
001100* READS PROPERTY-VALID, WHICH MUST ARRIVE SORTED BY OWNER-ID THEN
001200* PROPERTY-ID WITHIN OWNER.  ONE LEVEL-1 CONTROL BREAK ON OWNER-
001300* ID, SAME SHAPE AS THE OLD BOAT REPORT THIS WAS CUT FROM.
001400*****************************************************************
001500*
001600* CHANGE LOG
001700*   04/22/93  AL   ORIGINAL CUT, ADAPTED FROM THE BOAT SUBTOTAL   CH000100
001800*                  REPORT FOR THE OWNER PORTFOLIO LISTING.        CH000100
001900*   10/01/97  AL   REQ 3140 -- ADDED BATH-COUNT TO THE DETAIL LINECH000200
002000*                  LEASING WANTED IT NEXT TO ROOM-COUNT.          CH000200
002100*   01/14/99  DW   Y2K -- NO STORED DATES PRINTED ON THIS REPORT, CH000300
002200*                  NOTHING TO WINDOW.                             CH000300
002300*   07/11/00  AL   REQ 3890 -- GRAND TOTAL LINE ADDED AT THE      CH000400
002400*                  BOTTOM, AUDIT WANTED A PORTFOLIO-WIDE COUNT.   CH000400
002500*   08/09/26  JT    REQ 5541 -- SKIP A PROPERTY-ID OF ZERO ON THE CH000500
002600*                  LISTING PASS, SAME FIX AS SLMVAC -- SEE TICKETCH000500
002700*                  FOR THE ORIGIN OF THE ZERO-ID RECORDS.         CH000500
002800*   08/09/26  JT   REQ 5545 -- SLMPROP.CPY'S RENTAL-FEE WENT      CH000600
002900*                  COMP-3, PROPERTY-VALID'S RECORD CONTAINS       CH000600
003000*                  PULLED IN FROM 112 TO 108 TO MATCH.            CH000600
003100*   08/09/26  JT   REQ 5546 -- DROPPED SLM-COUNTS-R AND THE       CH000700
003200*                  WS-TYPE-WORK-R SELF-REDEFINE, NEITHER EVER     CH000700
003300*                  READ.  ADDED DETAIL-LINE-V SO THE TEST-RUN     CH000700
003400*                  STAMP CAN MARK THE DETAIL LINE THE SAME WAY    CH000700
003500*                  SLMPVAL STAMPS ITS LOG.                        CH000700
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS SLM-DIGIT-CLASS IS '0' THRU '9'
004200     UPSI-0 ON STATUS IS SLM-TEST-RUN-SW.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PROPERTY-VALID
004600         ASSIGN TO PROPVAL
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT OWNER-REPORT
004900         ASSIGN TO OWNRPT
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  PROPERTY-VALID
005600     LABEL RECORD IS STANDARD
005700     RECORD CONTAINS 108 CHARACTERS
005800     DATA RECORD IS SLMP-REC.
005900     COPY SLMPROP.
006000*
006100 FD  OWNER-REPORT
006200     LABEL RECORD IS OMITTED
006300     RECORD CONTAINS 132 CHARACTERS
006400     LINAGE IS 60 WITH FOOTING AT 55
006500     DATA RECORD IS PRTLINE.
006600 01  PRTLINE                       PIC X(132).
006700*
006800 WORKING-STORAGE SECTION.
006900 01  WORK-AREA.
007000     05  SLM-MORE-RECS             PIC XXX       VALUE 'YES'.
007100     05  SLM-PCTR                  PIC 9(4)      COMP VALUE ZERO.
007200     05  H-OWNER-ID                PIC X(10)     VALUE SPACES.
007300     05  FILLER                    PIC X(1)      VALUE SPACE.
007400*
007500 01  SLM-COUNTS.
007600     05  C-OWNER-CTR               PIC 9(5)      COMP VALUE ZERO.
007700     05  C-GT-CTR                  PIC 9(7)      COMP VALUE ZERO.
007800     05  FILLER                    PIC X(1)      VALUE SPACE.
007900*
008000 01  WS-SYS-DATE.
008100     05  WS-SYS-YY                 PIC 9(2).
008200     05  WS-SYS-MM                 PIC 9(2).
008300     05  WS-SYS-DD                 PIC 9(2).
008400     05  FILLER                    PIC X(1)      VALUE SPACE.
008500 01  WS-RUN-DATE.
008600     05  WS-RUN-CENT                PIC 9(2)      VALUE ZERO.
008700     05  WS-RUN-YY                  PIC 9(2)      VALUE ZERO.
008800     05  WS-RUN-MM                  PIC 9(2)      VALUE ZERO.
008900     05  WS-RUN-DD                  PIC 9(2)      VALUE ZERO.
009000     05  FILLER                     PIC X(1)      VALUE SPACE.
009100*
009200 01  WS-TYPE-WORK.
009300     05  WS-TYPE-TEXT               PIC X(13)     VALUE SPACES.
009400     05  FILLER                    PIC X(1)      VALUE SPACE.
009500*
009600 01  COMPANY-TITLE.
009700     05  FILLER                    PIC X(6)      VALUE 'DATE:'.
009800     05  O-MM                      PIC 99.
009900     05  FILLER                    PIC X         VALUE '/'.
010000     05  O-DD                      PIC 99.
010100     05  FILLER                    PIC X         VALUE '/'.
010200     05  O-CCYY                    PIC 9(4).
010300     05  FILLER                    PIC X(20)     VALUE SPACES.
010400     05  FILLER                    PIC X(38)
010500         VALUE 'LINDQUIST RENTAL - OWNER LISTING'.
010600     05  FILLER                    PIC X(50)     VALUE SPACES.
010700     05  FILLER                    PIC X(6)      VALUE 'PAGE:'.
010800     05  O-PCTR                    PIC Z9.
010900*
011000 01  OWNER-HEADING-LINE.
011100     05  FILLER                    PIC X(11)
011200         VALUE 'OWNER ID: '.
011300     05  O-OWNER-ID                PIC X(10).
011400     05  FILLER                    PIC X(111)    VALUE SPACES.
011500*
011600 01  COLUMN-HEADING-1.
011700     05  FILLER                    PIC X(8)      VALUE 'PROPERTY'.
011800     05  FILLER                    PIC X(4)      VALUE SPACES.
011900     05  FILLER                    PIC X(4)      VALUE 'TYPE'.
012000     05  FILLER                    PIC X(5)      VALUE SPACES.
012100     05  FILLER                    PIC X(4)      VALUE 'CITY'.
012200     05  FILLER                    PIC X(6)      VALUE SPACES.
012300     05  FILLER                    PIC X(6)      VALUE 'STREET'.
012400     05  FILLER                    PIC X(32)     VALUE SPACES.
012500     05  FILLER                    PIC X(4)      VALUE 'RMS'.
012600     05  FILLER                    PIC X(5)      VALUE SPACES.
012700     05  FILLER                    PIC X(4)      VALUE 'BATH'.
012800     05  FILLER                    PIC X(5)      VALUE SPACES.
012900     05  FILLER                    PIC X(6)      VALUE 'RENTAL'.
013000     05  FILLER                    PIC X(39)     VALUE SPACES.
013100*
013200 01  COLUMN-HEADING-2.
013300     05  FILLER                    PIC X(2)      VALUE 'ID'.
013400     05  FILLER                    PIC X(10)     VALUE SPACES.
013500     05  FILLER                    PIC X(43)     VALUE SPACES.
013600     05  FILLER                    PIC X(33)     VALUE SPACES.
013700     05  FILLER                    PIC X(17)     VALUE SPACES.
013800     05  FILLER                    PIC X(6)      VALUE 'FEE'.
013900     05  FILLER                    PIC X(21)     VALUE SPACES.
014000*
014100 01  DETAIL-LINE.
014200     05  O-PROPERTY-ID             PIC 9(6).
014300     05  FILLER                    PIC X(6)      VALUE SPACES.
014400     05  O-TYPE                    PIC X(13).
014500     05  FILLER                    PIC X(4)      VALUE SPACES.
014600     05  O-CITY-CODE               PIC X(3).
014700     05  FILLER                    PIC X(6)      VALUE SPACES.
014800     05  O-STREET-ADDRESS          PIC X(40).
014900     05  O-ROOM-COUNT              PIC Z9.
015000     05  FILLER                    PIC X(7)      VALUE SPACES.
015100     05  O-BATH-COUNT              PIC Z9.
015200     05  FILLER                    PIC X(7)      VALUE SPACES.
015300     05  O-RENTAL-FEE              PIC ZZ,ZZ9.99.
015400     05  FILLER                    PIC X(27)     VALUE SPACES.
015500 01  DETAIL-LINE-V REDEFINES DETAIL-LINE.
015600     05  DV-PROPERTY-ID            PIC X(6).
015700     05  DV-REST                   PIC X(126).
015800*
015900 01  SUBTOTAL-LINE.
016000     05  FILLER                    PIC X(11)     VALUE SPACES.
016100     05  FILLER                    PIC X(24)
016200         VALUE 'PROPERTIES FOR OWNER: '.
016300     05  O-SUB-OWNER-ID            PIC X(10).
016400     05  FILLER                    PIC X(10)     VALUE SPACES.
016500     05  FILLER                    PIC X(15)
016600         VALUE 'PROPERTY CNT: '.
016700     05  O-OWNER-CTR               PIC ZZ,ZZ9.
016800     05  FILLER                    PIC X(56)     VALUE SPACES.
016900*
017000 01  GRANDTOTAL-LINE.
017100     05  FILLER                    PIC X(11)     VALUE SPACES.
017200     05  FILLER                    PIC X(13)
017300         VALUE 'GRAND TOTALS'.
017400     05  FILLER                    PIC X(26)     VALUE SPACES.
017500     05  FILLER                    PIC X(15)
017600         VALUE 'PROPERTY CNT: '.
017700     05  O-GT-CTR                  PIC ZZ,ZZ9.
017800     05  FILLER                    PIC X(61)     VALUE SPACES.
017900*
018000 01  BLANK-LINE.
018100     05  FILLER                    PIC X(132)    VALUE SPACES.
018200*
018300 PROCEDURE DIVISION.
018400*
018500 0000-SLMOWNR.
018600     PERFORM 1000-INIT.
018700     PERFORM 2000-MAINLINE
018800         UNTIL SLM-MORE-RECS = 'NO '.
018900     PERFORM 3000-CLOSING.
019000     STOP RUN.
019100*
019200 1000-INIT.
019300     ACCEPT WS-SYS-DATE FROM DATE.
019400     IF WS-SYS-YY < 50
019500         MOVE 20 TO WS-RUN-CENT
019600     ELSE
019700         MOVE 19 TO WS-RUN-CENT
019800     END-IF.
019900     MOVE WS-SYS-MM TO O-MM.
020000     MOVE WS-SYS-DD TO O-DD.
020100     COMPUTE O-CCYY = WS-RUN-CENT * 100 + WS-SYS-YY.
020200*
020300     IF SLM-TEST-RUN-SW
020400         MOVE '(TEST RUN)' TO DV-REST (100:10)
020500     END-IF.
020600     OPEN INPUT  PROPERTY-VALID.
020700     OPEN OUTPUT OWNER-REPORT.
020800     PERFORM 9000-READ.
020900     MOVE SLMP-OWNER-ID TO H-OWNER-ID.
021000     PERFORM 9100-HEADING.
021100*
021200 2000-MAINLINE.
021300     IF H-OWNER-ID <> SLMP-OWNER-ID
021400         PERFORM 9200-SUBTOTAL
021500     END-IF.
021600     IF SLMP-PROPERTY-ID > ZERO
021700         PERFORM 2200-OUTPUT
021800     END-IF.
021900     PERFORM 9000-READ.
022000*
022100 2200-OUTPUT.
022200     PERFORM 9300-TYPE-TEXT.
022300     MOVE SLMP-PROPERTY-ID      TO O-PROPERTY-ID.
022400     MOVE WS-TYPE-TEXT          TO O-TYPE.
022500     MOVE SLMP-CITY-CODE        TO O-CITY-CODE.
022600     MOVE SLMP-STREET-ADDRESS   TO O-STREET-ADDRESS.
022700     MOVE SLMP-ROOM-COUNT       TO O-ROOM-COUNT.
022800     MOVE SLMP-BATH-COUNT       TO O-BATH-COUNT.
022900     MOVE SLMP-RENTAL-FEE       TO O-RENTAL-FEE.
023000     ADD 1 TO C-OWNER-CTR.
023100     WRITE PRTLINE FROM DETAIL-LINE
023200         AFTER ADVANCING 1 LINE
023300             AT EOP
023400                 PERFORM 9100-HEADING.
023500*
023600 9300-TYPE-TEXT.
023700     EVALUATE TRUE
023800         WHEN SLMP-TYPE-APARTMENT
023900             MOVE 'APARTMENT'     TO WS-TYPE-TEXT
024000         WHEN SLMP-TYPE-SINGLE-FAM
024100             MOVE 'SINGLE FAMILY' TO WS-TYPE-TEXT
024200         WHEN SLMP-TYPE-VACANT-LAND
024300             MOVE 'VACANT LAND'   TO WS-TYPE-TEXT
024400         WHEN OTHER
024500             MOVE SPACES          TO WS-TYPE-TEXT
024600     END-EVALUATE.
024700*
024800 9200-SUBTOTAL.
024900     MOVE H-OWNER-ID         TO O-SUB-OWNER-ID.
025000     MOVE C-OWNER-CTR        TO O-OWNER-CTR.
025100     WRITE PRTLINE FROM SUBTOTAL-LINE
025200         AFTER ADVANCING 2 LINES.
025300*
025400     ADD C-OWNER-CTR TO C-GT-CTR.
025500     MOVE ZERO TO C-OWNER-CTR.
025600     MOVE SLMP-OWNER-ID TO H-OWNER-ID.
025700*
025800     IF SLM-MORE-RECS = 'YES'
025900         MOVE H-OWNER-ID TO O-OWNER-ID
026000         WRITE PRTLINE FROM OWNER-HEADING-LINE
026100             AFTER ADVANCING 2 LINES
026200         WRITE PRTLINE FROM BLANK-LINE
026300             AFTER ADVANCING 1 LINE
026400     END-IF.
026500*
026600 3200-GRAND-TOTAL.
026700     MOVE C-GT-CTR TO O-GT-CTR.
026800     WRITE PRTLINE FROM GRANDTOTAL-LINE
026900         AFTER ADVANCING 2 LINES.
027000*
027100 3000-CLOSING.
027200     PERFORM 9200-SUBTOTAL.
027300     PERFORM 3200-GRAND-TOTAL.
027400     CLOSE PROPERTY-VALID.
027500     CLOSE OWNER-REPORT.
027600*
027700 9000-READ.
027800     READ PROPERTY-VALID
027900         AT END
028000             MOVE 'NO ' TO SLM-MORE-RECS.
028100*
028200 9100-HEADING.
028300     ADD 1 TO SLM-PCTR.
028400     MOVE SLM-PCTR TO O-PCTR.
028500     MOVE H-OWNER-ID TO O-OWNER-ID.
028600     WRITE PRTLINE FROM COMPANY-TITLE
028700         AFTER ADVANCING PAGE.
028800     WRITE PRTLINE FROM OWNER-HEADING-LINE
028900         AFTER ADVANCING 2 LINES.
029000     WRITE PRTLINE FROM COLUMN-HEADING-1
029100         AFTER ADVANCING 2 LINES.
029200     WRITE PRTLINE FROM COLUMN-HEADING-2
029300         AFTER ADVANCING 1 LINE.
029400     WRITE PRTLINE FROM BLANK-LINE
029500         AFTER ADVANCING 1 LINE.
