000100*****************************************************************
000200* SLMTEN.CPY
000300* TENANT MASTER RECORD LAYOUT -- RENTAL PORTFOLIO SYSTEM.
000400* SHARED BY SLMTVAL AND SLMTRPT.
000500* ONE 01-LEVEL RECORD, SLMT-REC, PER TENANT ON FILE.
000600*****************************************************************
000700*
000800* CHANGE LOG
000900*   02/11/97  AL   ORIGINAL CUT, COMPANION TO SLMPROP.CPY.        CH000100
001000*   11/20/98  AL   ADDED CITY/ZIP -- TENANT MAILING ADDRESS CAN   CH000200
001100*                  DIFFER FROM THE PROPERTY ADDRESS.              CH000200
001200*   01/14/99  DW   Y2K -- DATE-OF-BIRTH CONFIRMED CCYYMMDD        CH000300
001300*                  ALREADY, NO WINDOWING NEEDED HERE.             CH000300
001400*   03/09/02  AL   REQ 4471 -- SHARE THE CITY-CODE 88-LEVELS      CH000400
001500*                  WITH SLMPROP.CPY, SAME DOMAIN.                 CH000400
001600*   08/09/26  JT   REQ 5546 -- DROPPED SLMT-DOB-DATE-R.  SLMTRPT  CH000500
001700*                  BREAKS DOWN DATE-OF-BIRTH ITS OWN WAY IN       CH000500
001800*                  WORKING-STORAGE (WS-DOB-WORK-R) -- THIS        CH000500
001900*                  COPYBOOK-LEVEL ALIAS WAS NEVER TOUCHED.        CH000500
002000*
002100 01  SLMT-REC.
002200     05  SLMT-TENANT-ID            PIC 9(6).
002300     05  SLMT-FIRST-NAME           PIC X(15).
002400     05  SLMT-LAST-NAME            PIC X(15).
002500     05  SLMT-DATE-OF-BIRTH        PIC 9(8).
002600     05  SLMT-PHONE-NUMBER         PIC 9(10).
002700     05  SLMT-ADDRESS              PIC X(40).
002800     05  SLMT-CITY                 PIC X(3).
002900         88  SLMT-VALID-CITY       VALUE 'ABQ' 'SAF' 'ROW'.
003000     05  SLMT-ZIP-CODE             PIC X(5).
003100     05  SLMT-PROPERTY-ID          PIC 9(6).
003200     05  FILLER                    PIC X(2).
