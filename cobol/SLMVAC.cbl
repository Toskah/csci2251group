000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SLMVAC.
000300 AUTHOR.            A LINDQUIST.
000400 INSTALLATION.      LINDQUIST DATA PROCESSING - RENTAL DIVISION.
000500 DATE-WRITTEN.      05/06/93.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED.  BATCH STREAM SLMB020 ONLY.
000800*
000900*****************************************************************
001000* SLMVAC -- VACANT PROPERTIES REPORT.
001100* PLAIN READ/TEST/WRITE PASS, NO CONTROL BREAK.  A PROPERTY IS
001200* VACANT FOR THIS REPORT ONLY WHEN VACANCY-IND = 'V' AND
001300* NUM-TENANTS = 0 -- BOTH CONDITIONS, NOT EITHER.
001400*****************************************************************
001500*
001600* CHANGE LOG
001700*   05/06/93  AL   ORIGINAL CUT, ADAPTED FROM THE STUDENT ROSTER  CH000100
001800*                  LISTING SHAPE FOR THE VACANT UNITS REPORT.     CH000100
001900*   02/02/98  AL   REQ 3205 -- ADDED THE NUM-TENANTS = 0 TEST,    CH000200
002000*                  LEASING OFFICE WAS SHOWING "VACANT" UNITS THAT CH000200
002100*                  STILL HAD A TENANT ON FILE FROM THE OLD LEASE. CH000200
002200*   01/14/99  DW   Y2K -- NO STORED DATES PRINTED ON THIS REPORT, CH000300
002300*                  NOTHING TO WINDOW.                             CH000300
002400*   08/09/26  JT    REQ 5541 -- SKIP A PROPERTY-ID OF ZERO ON THE CH000400
002500*                  LISTING PASS, AUDIT DOES NOT WANT A PLACEHOLDERCH000400
002600*                  RECORD SHOWING UP AS "VACANT" ON THE REPORT.   CH000400
002700*   08/09/26  JT   REQ 5545 -- SLMPROP.CPY'S RENTAL-FEE WENT      CH000500
002800*                  COMP-3, PROPERTY-VALID'S RECORD CONTAINS       CH000500
002900*                  PULLED IN FROM 112 TO 108 TO MATCH.            CH000500
003000*   08/09/26  JT   REQ 5546 -- DROPPED WS-RUN-DATE-N AND          CH000600
003100*                  WS-COUNTS-R, NEITHER ONE WAS EVER READ.        CH000600
003200*                  DETAIL-LINE-V NOW CARRIES THE TEST-RUN STAMP   CH000600
003300*                  SO IT EARNS ITS KEEP.                          CH000600
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS SLM-DIGIT-CLASS IS '0' THRU '9'
004000     UPSI-0 ON STATUS IS SLM-TEST-RUN-SW.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PROPERTY-VALID
004400         ASSIGN TO PROPVAL
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT VACANT-REPORT
004700         ASSIGN TO VACRPT
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  PROPERTY-VALID
005400     LABEL RECORD IS STANDARD
005500     RECORD CONTAINS 108 CHARACTERS
005600     DATA RECORD IS SLMP-REC.
005700     COPY SLMPROP.
005800*
005900 FD  VACANT-REPORT
006000     LABEL RECORD IS OMITTED
006100     RECORD CONTAINS 132 CHARACTERS
006200     LINAGE IS 60 WITH FOOTING AT 55
006300     DATA RECORD IS PRTLINE.
006400 01  PRTLINE                       PIC X(132).
006500*
006600 WORKING-STORAGE SECTION.
006700 01  WORK-AREA.
006800     05  SLM-MORE-RECS             PIC XXX       VALUE 'YES'.
006900     05  C-VAC-CTR                 PIC 9(5)      COMP VALUE ZERO.
007000     05  C-PCTR                    PIC 99        COMP VALUE ZERO.
007100     05  FILLER                    PIC X(1)      VALUE SPACE.
007200*
007300 01  WS-SYS-DATE.
007400     05  WS-SYS-YY                 PIC 9(2).
007500     05  WS-SYS-MM                 PIC 9(2).
007600     05  WS-SYS-DD                 PIC 9(2).
007700     05  FILLER                    PIC X(1)      VALUE SPACE.
007800 01  WS-RUN-DATE.
007900     05  WS-RUN-CENT                PIC 9(2)      VALUE ZERO.
008000     05  WS-RUN-YY                  PIC 9(2)      VALUE ZERO.
008100     05  WS-RUN-MM                  PIC 9(2)      VALUE ZERO.
008200     05  WS-RUN-DD                  PIC 9(2)      VALUE ZERO.
008300     05  FILLER                     PIC X(1)      VALUE SPACE.
008400*
008500 01  WS-COUNTS.
008600     05  WS-READ-CTR                PIC 9(7)      COMP VALUE ZERO.
008700     05  WS-WRIT-CTR                PIC 9(7)      COMP VALUE ZERO.
008800     05  FILLER                     PIC X(1)      VALUE SPACE.
008900*
009000 01  COMPANY-TITLE.
009100     05  FILLER                    PIC X(6)      VALUE 'DATE:'.
009200     05  O-MONTH                   PIC 99.
009300     05  FILLER                    PIC X         VALUE '/'.
009400     05  O-DAY                     PIC 99.
009500     05  FILLER                    PIC X         VALUE '/'.
009600     05  O-CCYY                    PIC 9(4).
009700     05  FILLER                    PIC X(20)     VALUE SPACES.
009800     05  FILLER                    PIC X(41)
009900         VALUE 'LINDQUIST RENTAL - VACANT PROPERTIES'.
010000     05  FILLER                    PIC X(47)     VALUE SPACES.
010100     05  FILLER                    PIC X(6)      VALUE 'PAGE:'.
010200     05  O-PCTR                    PIC Z9.
010300*
010400 01  COLUMN-HEADING-1.
010500     05  FILLER                    PIC X(8)      VALUE 'PROPERTY'.
010600     05  FILLER                    PIC X(11)     VALUE SPACES.
010700     05  FILLER                    PIC X(4)      VALUE 'CITY'.
010800     05  FILLER                    PIC X(9)      VALUE SPACES.
010900     05  FILLER                    PIC X(6)      VALUE 'STREET'.
011000     05  FILLER                    PIC X(38)     VALUE SPACES.
011100     05  FILLER                    PIC X(5)      VALUE 'OWNER'.
011200     05  FILLER                    PIC X(51)     VALUE SPACES.
011300*
011400 01  COLUMN-HEADING-2.
011500     05  FILLER                    PIC X(2)      VALUE 'ID'.
011600     05  FILLER                    PIC X(130)    VALUE SPACES.
011700*
011800 01  DETAIL-LINE.
011900     05  O-PROPERTY-ID             PIC 9(6).
012000     05  FILLER                    PIC X(9)      VALUE SPACES.
012100     05  O-CITY-CODE               PIC X(3).
012200     05  FILLER                    PIC X(6)      VALUE SPACES.
012300     05  O-STREET-ADDRESS          PIC X(40).
012400     05  FILLER                    PIC X(4)      VALUE SPACES.
012500     05  O-OWNER-ID                PIC X(10).
012600     05  FILLER                    PIC X(54)     VALUE SPACES.
012700 01  DETAIL-LINE-V REDEFINES DETAIL-LINE.
012800     05  DV-PROPERTY-ID            PIC 9(6).
012900     05  DV-REST                   PIC X(126).
013000*
013100 01  TOTAL-LINE.
013200     05  FILLER                    PIC X(54)     VALUE SPACES.
013300     05  FILLER                    PIC X(16)
013400         VALUE 'VACANT COUNT:  '.
013500     05  O-VAC-CTR                 PIC ZZ,ZZ9.
013600     05  FILLER                    PIC X(56)     VALUE SPACES.
013700*
013800 PROCEDURE DIVISION.
013900*
014000 0000-SLMVAC.
014100     PERFORM 1000-INIT.
014200     PERFORM 2000-MAINLINE
014300         UNTIL SLM-MORE-RECS = 'NO '.
014400     PERFORM 3000-CLOSING.
014500     STOP RUN.
014600*
014700 1000-INIT.
014800     ACCEPT WS-SYS-DATE FROM DATE.
014900     IF WS-SYS-YY < 50
015000         MOVE 20 TO WS-RUN-CENT
015100     ELSE
015200         MOVE 19 TO WS-RUN-CENT
015300     END-IF.
015400     MOVE WS-SYS-MM TO O-MONTH.
015500     MOVE WS-SYS-DD TO O-DAY.
015600     COMPUTE O-CCYY = WS-RUN-CENT * 100 + WS-SYS-YY.
015700*
015800     IF SLM-TEST-RUN-SW
015900         MOVE '(TEST RUN)' TO DV-REST (73:10)
016000     END-IF.
016100     OPEN INPUT  PROPERTY-VALID.
016200     OPEN OUTPUT VACANT-REPORT.
016300     PERFORM 9100-HEADING.
016400     PERFORM 9000-READ.
016500*
016600 2000-MAINLINE.
016700     ADD 1 TO WS-READ-CTR.
016800     IF SLMP-PROPERTY-ID > ZERO
016900         AND SLMP-VACANT AND SLMP-NUM-TENANTS = ZERO
017000         PERFORM 2100-OUTPUT
017100     END-IF.
017200     PERFORM 9000-READ.
017300*
017400 2100-OUTPUT.
017500     MOVE SLMP-PROPERTY-ID      TO O-PROPERTY-ID.
017600     MOVE SLMP-CITY-CODE        TO O-CITY-CODE.
017700     MOVE SLMP-STREET-ADDRESS   TO O-STREET-ADDRESS.
017800     MOVE SLMP-OWNER-ID         TO O-OWNER-ID.
017900     ADD 1 TO C-VAC-CTR.
018000     ADD 1 TO WS-WRIT-CTR.
018100     WRITE PRTLINE FROM DETAIL-LINE
018200         AFTER ADVANCING 1 LINE
018300             AT EOP
018400                 PERFORM 9100-HEADING.
018500*
018600 3000-CLOSING.
018700     MOVE C-VAC-CTR TO O-VAC-CTR.
018800     WRITE PRTLINE FROM TOTAL-LINE
018900         AFTER ADVANCING 3 LINES.
019000     CLOSE PROPERTY-VALID.
019100     CLOSE VACANT-REPORT.
019200*
019300 9000-READ.
019400     READ PROPERTY-VALID
019500         AT END
019600             MOVE 'NO ' TO SLM-MORE-RECS.
019700*
019800 9100-HEADING.
019900     ADD 1 TO C-PCTR.
020000     MOVE C-PCTR TO O-PCTR.
020100     WRITE PRTLINE FROM COMPANY-TITLE
020200         AFTER ADVANCING PAGE.
020300     WRITE PRTLINE FROM COLUMN-HEADING-1
020400         AFTER ADVANCING 2 LINES.
020500     WRITE PRTLINE FROM COLUMN-HEADING-2
020600         AFTER ADVANCING 1 LINE.
