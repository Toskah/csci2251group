000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SLMPVAL.
000300 AUTHOR.            A LINDQUIST.
000400 INSTALLATION.      LINDQUIST DATA PROCESSING - RENTAL DIVISION.
000500 DATE-WRITTEN.      02/11/93.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED.  BATCH STREAM SLMB010 ONLY.
000800*
000900*****************************************************************
001000* SLMPVAL -- NIGHTLY PROPERTY VALIDATION RUN.
001100* READS THE PROPERTY EXTRACT, APPLIES THE PORTFOLIO EDIT RULES
001200* IN ORDER, AND SPLITS THE FILE INTO PROPERTY-VALID AND
001300* PROPERTY-REJECTS.  FIRST RULE BROKEN STOPS THE EDIT FOR THAT
001400* RECORD -- NO "STACKING" OF ERRORS.
001500*****************************************************************
001600*
001700* CHANGE LOG
001800*   02/11/93  AL   ORIGINAL CUT FOR THE RENTAL DIVISION CONVERSIONCH000100
001900*                  OFF THE OLD SLUM-1 CARD SYSTEM.                CH000100
002000*   05/30/97  AL   REQ 3102 -- ADDED GARAGE-COUNT AND YARD        CH000200
002100*                  FOOTAGE EDITS, OWNERS WANTED THEM ON THE SAME  CH000200
002200*                  PASS AS THE ROOM/BATH EDITS.                   CH000200
002300*   09/03/97  AL   REQ 3188 -- SPLIT OUT PROPERTY-REJECTS, USED TOCH000300
002400*                  JUST DROP BAD RECORDS ON THE FLOOR.            CH000300
002500*   01/14/99  DW   Y2K -- SYSTEM DATE WINDOWING ADDED AT 1000-    CH000400
002600*                  INIT.  DATES BEFORE THIS SHOP EXISTED ARE 20XX.CH000400
002700*   11/02/99  DW   Y2K FOLLOWUP -- CONFIRMED LAST-PAYMENT-DATE ON CH000500
002800*                  THE EXTRACT IS ALREADY CCYYMMDD, NOTHING TO DO.CH000500
002900*   06/02/01  AL   REQ 4471 -- CITY-CODE EDIT NOW DRIVEN OFF THE  CH000600
003000*                  88-LEVELS IN SLMPROP.CPY INSTEAD OF A HARD-    CH000600
003100*                  CODED EVALUATE.  ONE LESS PLACE TO FORGET ROW. CH000600
003200*   03/18/03  JT    REQ 4902 -- BATH-COUNT EDIT CORRECTED TO TEST CH000700
003300*                  BATH-COUNT, NOT ROOM-COUNT.  SEE TICKET FOR    CH000700
003400*                  HOW LONG THAT ONE HAD BEEN WRONG.              CH000700
003500*   08/09/26  JT    REQ 5540 -- ADDED PER-RULE REJECT TALLY TO    CH000800
003600*                  THE VALIDATION LOG, AUDIT ASKED FOR A BREAKDOWNCH000800
003700*                  BY RULE INSTEAD OF JUST A REJECT COUNT.        CH000800
003800*   08/09/26  JT   REQ 5545 -- SLMPROP.CPY'S RENTAL-FEE WENT      CH000900
003900*                  COMP-3, SLMP-REC SHRANK FROM 112 TO 108.       CH000900
004000*                  RECORD CONTAINS ON ALL FOUR FD'S AND THE       CH000900
004100*                  REJECT-LINE LAYOUT PULLED IN TO MATCH.         CH000900
004200*   08/09/26  JT   REQ 5546 -- DROPPED SLM-COUNTS-R AND           CH001000
004300*                  WS-RUN-DATE-N, NEITHER WAS EVER READ.  HAD    CH001000
004400*                  2300-WRITE-REJECT PULL THE REJECT PROPERTY-ID CH001000
004500*                  BACK OFF RL-RECORD-V INSTEAD OF OFF THE INPUT CH001000
004600*                  RECORD, SO THE REDEFINE EARNS ITS KEEP.        CH001000
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS SLM-DIGIT-CLASS IS '0' THRU '9'
005300     UPSI-0 ON STATUS IS SLM-TEST-RUN-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PROPERTY-IN
005700         ASSIGN TO PROPIN
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT PROPERTY-VALID
006000         ASSIGN TO PROPVAL
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT PROPERTY-REJECTS
006300         ASSIGN TO PROPREJ
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT VALIDATION-LOG
006600         ASSIGN TO VALLOG
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  PROPERTY-IN
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 108 CHARACTERS
007500     DATA RECORD IS SLMP-REC.
007600     COPY SLMPROP.
007700*
007800 FD  PROPERTY-VALID
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 108 CHARACTERS
008100     DATA RECORD IS PV-REC.
008200 01  PV-REC                        PIC X(108).
008300*
008400 FD  PROPERTY-REJECTS
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 116 CHARACTERS
008700     DATA RECORD IS PR-REC.
008800 01  PR-REC                        PIC X(116).
008900*
009000 FD  VALIDATION-LOG
009100     LABEL RECORD IS OMITTED
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 60 WITH FOOTING AT 55
009400     DATA RECORD IS LOGLINE.
009500 01  LOGLINE                       PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800 01  WORK-AREA.
009900     05  SLM-MORE-RECS             PIC XXX       VALUE 'YES'.
010000     05  SLM-ERR-SWITCH            PIC XXX       VALUE 'NO '.
010100     05  SLM-RULE-CODE             PIC X(7)      VALUE SPACES.
010200     05  SLM-SUB                   PIC 9(2)      COMP VALUE ZERO.
010300     05  SLM-PCTR                  PIC 9(4)      COMP VALUE ZERO.
010400     05  FILLER                    PIC X(1)      VALUE SPACE.
010500*
010600 01  SLM-COUNTS.
010700     05  SLM-READ-CTR              PIC 9(7)      COMP VALUE ZERO.
010800     05  SLM-ACCEPT-CTR            PIC 9(7)      COMP VALUE ZERO.
010900     05  SLM-REJECT-CTR            PIC 9(7)      COMP VALUE ZERO.
011000     05  FILLER                    PIC X(1)      VALUE SPACE.
011100*
011200 01  RULE-TALLY-TABLE.
011300     05  RULE-TALLY-ENTRY OCCURS 9 TIMES
011400                           INDEXED BY RT-IDX.
011500         10  RT-NAME               PIC X(7).
011600         10  RT-CTR                PIC 9(5)      COMP.
011700     05  FILLER                    PIC X(1)      VALUE SPACE.
011800*
011900 01  WS-SYS-DATE.
012000     05  WS-SYS-YY                 PIC 9(2).
012100     05  WS-SYS-MM                 PIC 9(2).
012200     05  WS-SYS-DD                 PIC 9(2).
012300     05  FILLER                    PIC X(1)      VALUE SPACE.
012400 01  WS-RUN-DATE.
012500     05  WS-RUN-CENT                PIC 9(2)      VALUE ZERO.
012600     05  WS-RUN-YY                  PIC 9(2)      VALUE ZERO.
012700     05  WS-RUN-MM                  PIC 9(2)      VALUE ZERO.
012800     05  WS-RUN-DD                  PIC 9(2)      VALUE ZERO.
012900     05  FILLER                     PIC X(1)      VALUE SPACE.
013000*
013100 01  REJECT-LINE.
013200     05  RL-RECORD                 PIC X(108).
013300     05  FILLER                    PIC X.
013400     05  RL-RULE                   PIC X(7).
013500 01  RL-RECORD-V REDEFINES REJECT-LINE.
013600     05  RLV-PROPERTY-ID           PIC 9(6).
013700     05  RLV-REST                  PIC X(102).
013800     05  RLV-FILLER                PIC X.
013900     05  RLV-RULE                  PIC X(7).
014000*
014100 01  LOG-TITLE-LINE.
014200     05  FILLER                    PIC X(6)      VALUE 'DATE:'.
014300     05  LT-MM                     PIC 99.
014400     05  FILLER                    PIC X         VALUE '/'.
014500     05  LT-DD                     PIC 99.
014600     05  FILLER                    PIC X         VALUE '/'.
014700     05  LT-CCYY                   PIC 9(4).
014800     05  FILLER                    PIC X(20)     VALUE SPACES.
014900     05  FILLER                    PIC X(38)
015000         VALUE 'SLMPVAL - PROPERTY VALIDATION LOG'.
015100     05  FILLER                    PIC X(33)     VALUE SPACES.
015200     05  FILLER                    PIC X(6)      VALUE 'PAGE:'.
015300     05  LT-PCTR                   PIC Z9.
015400*
015500 01  LOG-MODE-LINE.
015600     05  FILLER                    PIC X(8)      VALUE SPACES.
015700     05  LT-MODE                   PIC X(20)     VALUE SPACES.
015800     05  FILLER                    PIC X(104)    VALUE SPACES.
015900*
016000 01  LOG-REJECT-LINE.
016100     05  FILLER                    PIC X(4)      VALUE SPACES.
016200     05  LR-PROPERTY-ID            PIC 9(6).
016300     05  FILLER                    PIC X(4)      VALUE SPACES.
016400     05  LR-RULE                   PIC X(7).
016500     05  FILLER                    PIC X(4)      VALUE SPACES.
016600     05  LR-MSG                    PIC X(100).
016700*
016800 01  LOG-TOTAL-LINE.
016900     05  FILLER                    PIC X(4)      VALUE SPACES.
017000     05  LG-LABEL                  PIC X(30).
017100     05  LG-COUNT                  PIC ZZZ,ZZ9.
017200     05  FILLER                    PIC X(91)     VALUE SPACES.
017300*
017400 01  BLANK-LOG-LINE.
017500     05  FILLER                    PIC X(132)    VALUE SPACES.
017600*
017700 PROCEDURE DIVISION.
017800*
017900 0000-SLMPVAL.
018000     PERFORM 1000-INIT.
018100     PERFORM 2000-MAINLINE
018200         UNTIL SLM-MORE-RECS = 'NO '.
018300     PERFORM 3000-CLOSING.
018400     STOP RUN.
018500*
018600 1000-INIT.
018700     ACCEPT WS-SYS-DATE FROM DATE.
018800     IF WS-SYS-YY < 50
018900         MOVE 20 TO WS-RUN-CENT
019000     ELSE
019100         MOVE 19 TO WS-RUN-CENT
019200     END-IF.
019300     MOVE WS-SYS-YY TO WS-RUN-YY.
019400     MOVE WS-SYS-MM TO WS-RUN-MM.
019500     MOVE WS-SYS-DD TO WS-RUN-DD.
019600     MOVE WS-RUN-MM TO LT-MM.
019700     MOVE WS-RUN-DD TO LT-DD.
019800     COMPUTE LT-CCYY = WS-RUN-CENT * 100 + WS-RUN-YY.
019900*
020000     PERFORM 1100-INIT-RULE-TABLE
020100         VARYING RT-IDX FROM 1 BY 1
020200             UNTIL RT-IDX > 9.
020300*
020400     OPEN INPUT  PROPERTY-IN.
020500     OPEN OUTPUT PROPERTY-VALID.
020600     OPEN OUTPUT PROPERTY-REJECTS.
020700     OPEN OUTPUT VALIDATION-LOG.
020800*
020900     PERFORM 9000-READ-PROPERTY.
021000     PERFORM 9900-LOG-HEADING.
021100*
021200 1100-INIT-RULE-TABLE.
021300     MOVE ZERO TO RT-CTR (RT-IDX).
021400     EVALUATE RT-IDX
021500         WHEN 1  MOVE 'RULE-01' TO RT-NAME (RT-IDX)
021600         WHEN 2  MOVE 'RULE-02' TO RT-NAME (RT-IDX)
021700         WHEN 3  MOVE 'RULE-03' TO RT-NAME (RT-IDX)
021800         WHEN 4  MOVE 'RULE-04' TO RT-NAME (RT-IDX)
021900         WHEN 5  MOVE 'RULE-05' TO RT-NAME (RT-IDX)
022000         WHEN 6  MOVE 'RULE-06' TO RT-NAME (RT-IDX)
022100         WHEN 7  MOVE 'RULE-07' TO RT-NAME (RT-IDX)
022200         WHEN 8  MOVE 'RULE-08' TO RT-NAME (RT-IDX)
022300         WHEN 9  MOVE 'RULE-09' TO RT-NAME (RT-IDX)
022400     END-EVALUATE.
022500*
022600 2000-MAINLINE.
022700     ADD 1 TO SLM-READ-CTR.
022800     PERFORM 2100-VALIDATE-PROP THRU 2100-EXIT.
022900     IF SLM-ERR-SWITCH = 'YES'
023000         PERFORM 2300-WRITE-REJECT
023100     ELSE
023200         PERFORM 2200-WRITE-VALID
023300     END-IF.
023400     PERFORM 9000-READ-PROPERTY.
023500*
023600 2100-VALIDATE-PROP.
023700     MOVE 'YES' TO SLM-ERR-SWITCH.
023800*
023900     IF NOT SLMP-VALID-TYPE
024000         MOVE 'RULE-01' TO SLM-RULE-CODE
024100         GO TO 2100-EXIT
024200     END-IF.
024300*
024400     IF NOT SLMP-VALID-CITY
024500         MOVE 'RULE-02' TO SLM-RULE-CODE
024600         GO TO 2100-EXIT
024700     END-IF.
024800*
024900     PERFORM 2110-SCAN-ADDR-LEN
025000         VARYING SLM-SUB FROM 40 BY -1
025100             UNTIL SLM-SUB < 1
025200                OR SLMP-STREET-ADDRESS (SLM-SUB:1) NOT = SPACE.
025300     IF SLMP-STREET-ADDRESS = SPACES
025400        OR SLM-SUB < 5
025500         MOVE 'RULE-03' TO SLM-RULE-CODE
025600         GO TO 2100-EXIT
025700     END-IF.
025800*
025900     IF SLMP-ZIP-CODE NOT NUMERIC
026000         MOVE 'RULE-04' TO SLM-RULE-CODE
026100         GO TO 2100-EXIT
026200     END-IF.
026300*
026400     IF SLMP-ROOM-COUNT = ZERO
026500        OR SLMP-ROOM-COUNT > 8
026600         MOVE 'RULE-05' TO SLM-RULE-CODE
026700         GO TO 2100-EXIT
026800     END-IF.
026900*
027000     IF SLMP-BATH-COUNT = ZERO
027100        OR SLMP-BATH-COUNT > 6
027200         MOVE 'RULE-06' TO SLM-RULE-CODE
027300         GO TO 2100-EXIT
027400     END-IF.
027500*
027600     IF SLMP-GARAGE-COUNT > 4
027700         MOVE 'RULE-07' TO SLM-RULE-CODE
027800         GO TO 2100-EXIT
027900     END-IF.
028000*
028100     IF SLMP-HOME-FOOTAGE = ZERO
028200        OR SLMP-HOME-FOOTAGE > 5000
028300         MOVE 'RULE-08' TO SLM-RULE-CODE
028400         GO TO 2100-EXIT
028500     END-IF.
028600*
028700     IF SLMP-FRONT-YARD-FOOTAGE = ZERO
028800        OR SLMP-FRONT-YARD-FOOTAGE > 5000
028900        OR SLMP-BACK-YARD-FOOTAGE = ZERO
029000        OR SLMP-BACK-YARD-FOOTAGE > 5000
029100         MOVE 'RULE-09' TO SLM-RULE-CODE
029200         GO TO 2100-EXIT
029300     END-IF.
029400*
029500     MOVE 'NO ' TO SLM-ERR-SWITCH.
029600*
029700 2100-EXIT.
029800     EXIT.
029900*
030000 2110-SCAN-ADDR-LEN.
030100     CONTINUE.
030200*
030300 2200-WRITE-VALID.
030400     WRITE PV-REC FROM SLMP-REC.
030500     ADD 1 TO SLM-ACCEPT-CTR.
030600*
030700 2300-WRITE-REJECT.
030800     MOVE SPACES       TO REJECT-LINE.
030900     MOVE SLMP-REC     TO RL-RECORD.
031000     MOVE SLM-RULE-CODE TO RL-RULE.
031100     WRITE PR-REC FROM REJECT-LINE.
031200     ADD 1 TO SLM-REJECT-CTR.
031300*
031400     MOVE RLV-PROPERTY-ID  TO LR-PROPERTY-ID.
031500     MOVE SLM-RULE-CODE    TO LR-RULE.
031600     MOVE 'PROPERTY RECORD REJECTED'
031700                           TO LR-MSG.
031800     WRITE LOGLINE FROM LOG-REJECT-LINE
031900         AFTER ADVANCING 1 LINE.
032000*
032100     PERFORM 2310-BUMP-RULE-TALLY
032200         VARYING RT-IDX FROM 1 BY 1
032300             UNTIL RT-IDX > 9
032400                OR RT-NAME (RT-IDX) = SLM-RULE-CODE.
032500     IF RT-IDX <= 9
032600         ADD 1 TO RT-CTR (RT-IDX)
032700     END-IF.
032800*
032900 2310-BUMP-RULE-TALLY.
033000     CONTINUE.
033100*
033200 3000-CLOSING.
033300     PERFORM 3100-TOTALS-OUT.
033400     CLOSE PROPERTY-IN.
033500     CLOSE PROPERTY-VALID.
033600     CLOSE PROPERTY-REJECTS.
033700     CLOSE VALIDATION-LOG.
033800*
033900 3100-TOTALS-OUT.
034000     WRITE LOGLINE FROM BLANK-LOG-LINE
034100         AFTER ADVANCING 2 LINES.
034200     MOVE 'PROPERTY RECORDS READ' TO LG-LABEL.
034300     MOVE SLM-READ-CTR           TO LG-COUNT.
034400     WRITE LOGLINE FROM LOG-TOTAL-LINE
034500         AFTER ADVANCING 1 LINE.
034600     MOVE 'PROPERTY RECORDS ACCEPTED' TO LG-LABEL.
034700     MOVE SLM-ACCEPT-CTR              TO LG-COUNT.
034800     WRITE LOGLINE FROM LOG-TOTAL-LINE
034900         AFTER ADVANCING 1 LINE.
035000     MOVE 'PROPERTY RECORDS REJECTED' TO LG-LABEL.
035100     MOVE SLM-REJECT-CTR              TO LG-COUNT.
035200     WRITE LOGLINE FROM LOG-TOTAL-LINE
035300         AFTER ADVANCING 1 LINE.
035400     WRITE LOGLINE FROM BLANK-LOG-LINE
035500         AFTER ADVANCING 1 LINE.
035600     PERFORM 3110-RULE-TOTAL
035700         VARYING RT-IDX FROM 1 BY 1
035800             UNTIL RT-IDX > 9.
035900*
036000 3110-RULE-TOTAL.
036100     MOVE RT-NAME (RT-IDX)     TO LG-LABEL.
036200     MOVE RT-CTR  (RT-IDX)     TO LG-COUNT.
036300     WRITE LOGLINE FROM LOG-TOTAL-LINE
036400         AFTER ADVANCING 1 LINE.
036500*
036600 9000-READ-PROPERTY.
036700     READ PROPERTY-IN
036800         AT END
036900             MOVE 'NO ' TO SLM-MORE-RECS.
037000*
037100 9900-LOG-HEADING.
037200     ADD 1 TO SLM-PCTR.
037300     MOVE SLM-PCTR TO LT-PCTR.
037400     IF SLM-TEST-RUN-SW
037500         MOVE '*** TEST RUN ***' TO LT-MODE
037600     ELSE
037700         MOVE SPACES TO LT-MODE
037800     END-IF.
037900     WRITE LOGLINE FROM LOG-TITLE-LINE
038000         AFTER ADVANCING PAGE.
038100     WRITE LOGLINE FROM LOG-MODE-LINE
038200         AFTER ADVANCING 1 LINE.
038300     WRITE LOGLINE FROM BLANK-LOG-LINE
038400         AFTER ADVANCING 1 LINE.
